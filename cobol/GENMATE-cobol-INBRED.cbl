000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INBRED.
000400 AUTHOR. D. LATHROP.
000500 INSTALLATION. GENEFY GENETIC SERVICES -- BATCH SYSTEMS.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM RETURNS THE EXPECTED INBREEDING PERCENT
001300*         OF A PROPOSED MATING, ITS HAPLOTYPE RISK, AND THE
001400*         RECOMMENDATION TEXT PRINTED ON THE MATING REPORT.
001500*
001600*         THE INBREEDING METHOD USED DEPENDS ON WHAT GENOMIC DATA
001700*         THE BREED ASSOCIATION FED US FOR THE COW AND THE BULL --
001800*         GENOMIC (BOTH), PARTIAL (ONE SIDE), PEDIGREE (NAAB
001900*         CODE MATCH), OR A FLAT ESTIMATE WHEN EVEN THE PEDIGREE
002000*         NAAB CODES ARE BLANK.  SEE 200-CALC-EXPECTED-INBREEDING.
002100*
002200*         THE HAPLOTYPE SCREEN (300-ANALYZE-HAPLOTYPES) WALKS ALL
002300*         SIX LETHAL RECESSIVES.  A CARRIER X CARRIER MATING ON
002400*         ANY ONE OF THEM MARKS THE MATING CRITICAL, WHICH KNOCKS
002500*         IT OUT OF MATEMAIN'S RANKING PASS REGARDLESS OF HOW
002600*         GOOD THE INBREEDING NUMBER LOOKS.
002700*
002800******************************************************************
002900*    CHANGE LOG
003000******************************************************************
003100*    04/02/91  DLT  ORIGINAL PROGRAM -- TICKET GNM-0017
003200*    08/30/91  DLT  ADDED THE SAME-MGS TIER TO THE PEDIGREE
003300*                   COANCESTRY FALLBACK, GNM-0023
003400*    01/14/93  RAO  FIXED PEDIGREE METHOD PICKING UP A BULL
003500*                   WHOSE SIRE-NAAB WAS ALL SPACES AS A "SAME
003600*                   SIRE" MATCH AGAINST A COW ALSO MISSING HERS --
003700*                   GNM-0055, BOTH SIDES NOW MUST BE NON-BLANK
003800*    07/22/95  DLT  HAPLOTYPE TABLE EXPANDED FROM HH1-HH4 TO
003900*                   HH1-HH6 PER BREED ASSOC GNM-0079 NOTICE
004000*    11/20/98  MPK  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM,
004100*                   NO CHANGES REQUIRED, SIGNED OFF GNM-0110
004200*    04/03/03  JQH  TIGHTENED RISK-LEVEL BOUNDARIES TO MATCH THE
004300*                   REVISED BREED ASSOC GUIDANCE -- GNM-0163
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  PARA-NAME                   PIC X(24) VALUE SPACES.
005600
005700 01  WS-WORK-FIELDS.
005800     05  WS-COANCESTRY           PIC V9999      COMP-3.
005900     05  WS-METHOD-SW            PIC X(01).
006000         88  WS-GENOMIC              VALUE '1'.
006100         88  WS-PARTIAL              VALUE '2'.
006200         88  WS-PEDIGREE             VALUE '3'.
006300         88  WS-ESTIMATE             VALUE '4'.
006400     05  WS-CRITICAL-HAPLOTYPE-SW PIC X(01) VALUE 'N'.
006500         88  WS-CRITICAL-FOUND       VALUE 'Y'.
006600     05  WS-COW-STATUS           PIC X(01).
006700     05  WS-BULL-STATUS          PIC X(01).
006800     05  WS-GINB-SENTINEL        PIC S9(03)V99 COMP-3 VALUE -999.99.
006900     05  WS-GFI-SENTINEL         PIC S9(03)V99 COMP-3 VALUE -999.99.
007000
007100 01  HAPLOTYPE-WORK-TBL.
007200     05  HAP-WORK-ENTRY OCCURS 6 TIMES INDEXED BY HAP-IDX.
007300         10  HAP-SEVERITY        PIC X(08) VALUE SPACES.
007400             88  HAP-SEV-CRITICAL    VALUE 'CRITICAL'.
007500             88  HAP-SEV-LOW         VALUE 'LOW'.
007600             88  HAP-SEV-NONE        VALUE SPACES.
007610*    FLAT BYTE VIEW OF THE WHOLE TABLE -- USED BY THE ABEND TRAP
007620*    TO DUMP ALL SIX SEVERITY CODES IN ONE DISPLAY IF A HAPLOTYPE
007630*    PASS EVER LEAVES ONE ENTRY UNSET.
007640 01  HAPLOTYPE-WORK-FLAT REDEFINES HAPLOTYPE-WORK-TBL.
007650     05  HAP-WORK-ALL-BYTES      PIC X(48).
007700
007800 LINKAGE SECTION.
007900 01  INBRED-LINKAGE.
008000     05  IB-FEMALE.
008100         COPY FEMREC.
008200     05  IB-BULL.
008300         COPY BULREC.
008400     05  IB-EXPECTED-INBREEDING  PIC 9(02)V99.
008500     05  IB-INB-METHOD           PIC X(08).
008600     05  IB-RISK-LEVEL           PIC X(08).
008700     05  IB-ACCEPTABLE-SW        PIC X(01).
008800         88  IB-IS-ACCEPTABLE        VALUE 'Y'.
008900     05  IB-CRITICAL-HAPLOTYPE-SW PIC X(01).
009000         88  IB-HAS-CRITICAL-HAPLOTYPE VALUE 'Y'.
009100     05  IB-RECOMMENDATION-TEXT  PIC X(40).
009200 01  RETURN-CD                   PIC S9(04) COMP.
009300
009400 PROCEDURE DIVISION USING INBRED-LINKAGE, RETURN-CD.
009500     PERFORM 200-CALC-EXPECTED-INBREEDING THRU 200-EXIT.
009600     PERFORM 300-ANALYZE-HAPLOTYPES THRU 300-EXIT.
009700     PERFORM 400-CLASSIFY-RISK THRU 400-EXIT.
009800     PERFORM 450-BUILD-RECOMMENDATION-TEXT THRU 450-EXIT.
009900     MOVE ZERO TO RETURN-CD.
010000     GOBACK.
010100
010200 200-CALC-EXPECTED-INBREEDING.
010300     MOVE "200-CALC-EXPECTED-INBREEDING" TO PARA-NAME.
010400     IF FEM-GINB NOT = WS-GINB-SENTINEL
010500        AND BUL-GFI NOT = WS-GFI-SENTINEL
010600         SET WS-GENOMIC TO TRUE
010700         MOVE 'GENOMIC ' TO IB-INB-METHOD
010800         COMPUTE IB-EXPECTED-INBREEDING ROUNDED =
010900             (FEM-GINB / 4) + (BUL-GFI / 2)
011000     ELSE IF FEM-GINB NOT = WS-GINB-SENTINEL
011100         SET WS-PARTIAL TO TRUE
011200         MOVE 'PARTIAL ' TO IB-INB-METHOD
011300         COMPUTE IB-EXPECTED-INBREEDING ROUNDED =
011400             (FEM-GINB / 4) + 4.0
011500     ELSE IF BUL-GFI NOT = WS-GFI-SENTINEL
011600         SET WS-PARTIAL TO TRUE
011700         MOVE 'PARTIAL ' TO IB-INB-METHOD
011800         COMPUTE IB-EXPECTED-INBREEDING ROUNDED =
011900             (BUL-GFI / 2) + 3.0
012000     ELSE
012100         PERFORM 250-PEDIGREE-METHOD THRU 250-EXIT.
012200 200-EXIT.
012300     EXIT.
012400
012500 250-PEDIGREE-METHOD.
012600     MOVE "250-PEDIGREE-METHOD" TO PARA-NAME.
012700     IF FEM-SIRE-NAAB = SPACES AND FEM-MGS-NAAB = SPACES
012800        AND BUL-SIRE-NAAB = SPACES AND BUL-MGS-NAAB = SPACES
012900         SET WS-ESTIMATE TO TRUE
013000         MOVE 'ESTIMATE' TO IB-INB-METHOD
013100         MOVE 8.5 TO IB-EXPECTED-INBREEDING
013200         GO TO 250-EXIT.
013300
013400     SET WS-PEDIGREE TO TRUE
013500     MOVE 'PEDIGREE' TO IB-INB-METHOD
013600     IF BUL-CODE = FEM-SIRE-NAAB
013700         MOVE .25 TO WS-COANCESTRY
013800     ELSE IF BUL-CODE = FEM-MGS-NAAB
013900         MOVE .125 TO WS-COANCESTRY
014000     ELSE IF BUL-SIRE-NAAB = FEM-SIRE-NAAB
014100        AND BUL-SIRE-NAAB NOT = SPACES
014200         MOVE .125 TO WS-COANCESTRY
014300     ELSE IF BUL-MGS-NAAB = FEM-MGS-NAAB
014400        AND BUL-MGS-NAAB NOT = SPACES
014500         MOVE .0625 TO WS-COANCESTRY
014600     ELSE
014700         MOVE .04 TO WS-COANCESTRY.
014800
014900     COMPUTE IB-EXPECTED-INBREEDING ROUNDED = WS-COANCESTRY * 100.
015000 250-EXIT.
015100     EXIT.
015200
015300 300-ANALYZE-HAPLOTYPES.
015400     MOVE "300-ANALYZE-HAPLOTYPES" TO PARA-NAME.
015500     MOVE 'N' TO WS-CRITICAL-HAPLOTYPE-SW.
015600     PERFORM 320-ANALYZE-ONE-HAPLOTYPE THRU 320-EXIT
015700         VARYING HAP-IDX FROM 1 BY 1 UNTIL HAP-IDX > 6.
015800     MOVE WS-CRITICAL-HAPLOTYPE-SW TO IB-CRITICAL-HAPLOTYPE-SW.
015900 300-EXIT.
016000     EXIT.
016100
016200 320-ANALYZE-ONE-HAPLOTYPE.
016300     MOVE FEM-HH-ENTRY(HAP-IDX)  TO WS-COW-STATUS.
016400     MOVE BUL-HH-ENTRY(HAP-IDX)  TO WS-BULL-STATUS.
016500     IF WS-COW-STATUS = 'C' AND WS-BULL-STATUS = 'C'
016600         SET HAP-SEV-CRITICAL(HAP-IDX) TO TRUE
016700         MOVE 'Y' TO WS-CRITICAL-HAPLOTYPE-SW
016800     ELSE IF WS-COW-STATUS = 'C' OR WS-BULL-STATUS = 'C'
016900         SET HAP-SEV-LOW(HAP-IDX) TO TRUE
017000     ELSE
017100         SET HAP-SEV-NONE(HAP-IDX) TO TRUE.
017200 320-EXIT.
017300     EXIT.
017400
017500 400-CLASSIFY-RISK.
017600     MOVE "400-CLASSIFY-RISK" TO PARA-NAME.
017700     IF IB-EXPECTED-INBREEDING < 6.25
017800         MOVE 'LOW     ' TO IB-RISK-LEVEL
017900     ELSE IF IB-EXPECTED-INBREEDING < 8.0
018000         MOVE 'MODERATE' TO IB-RISK-LEVEL
018100     ELSE IF IB-EXPECTED-INBREEDING < 10.0
018200         MOVE 'HIGH    ' TO IB-RISK-LEVEL
018300     ELSE
018400         MOVE 'CRITICAL' TO IB-RISK-LEVEL.
018500
018600     IF IB-EXPECTED-INBREEDING <= 8.0
018700        AND NOT IB-HAS-CRITICAL-HAPLOTYPE
018800         MOVE 'Y' TO IB-ACCEPTABLE-SW
018900     ELSE
019000         MOVE 'N' TO IB-ACCEPTABLE-SW.
019100 400-EXIT.
019200     EXIT.
019300
019400 450-BUILD-RECOMMENDATION-TEXT.
019500     MOVE "450-BUILD-RECOMMENDATION-TEXT" TO PARA-NAME.
019600     IF IB-HAS-CRITICAL-HAPLOTYPE
019700         MOVE 'NOT RECOMMENDED - LETHAL HAPLOTYPE RISK'
019800             TO IB-RECOMMENDATION-TEXT
019900     ELSE IF IB-EXPECTED-INBREEDING < 6.25
020000         MOVE 'RECOMMENDED - IDEAL INBREEDING'
020100             TO IB-RECOMMENDATION-TEXT
020200     ELSE IF IB-EXPECTED-INBREEDING < 8.0
020300         MOVE 'ACCEPTABLE - MONITOR PROGENY'
020400             TO IB-RECOMMENDATION-TEXT
020500     ELSE IF IB-EXPECTED-INBREEDING < 10.0
020600         MOVE 'CAUTION - CONSIDER ALTERNATIVES'
020700             TO IB-RECOMMENDATION-TEXT
020800     ELSE
020900         MOVE 'NOT RECOMMENDED - HIGH INBREEDING'
021000             TO IB-RECOMMENDATION-TEXT.
021100 450-EXIT.
021200     EXIT.
