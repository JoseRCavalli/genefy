000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MATEMAIN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. GENEFY GENETIC SERVICES -- BATCH SYSTEMS.
000600 DATE-WRITTEN. 05/20/91.
000700 DATE-COMPILED. 05/20/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN DRIVER OF THE MATING RECOMMENDATION
001300*          BATCH.  THE EDITED STUD BULL FILE (OUT OF BULEDIT) IS
001400*          LOADED ONCE INTO AN IN-MEMORY TABLE.  THE HERD FEMALE
001500*          FILE IS THEN READ SEQUENTIALLY; FOR EACH FEMALE EVERY
001600*          AVAILABLE BULL IN THE TABLE IS EVALUATED FOR
001700*          INBREEDING (CALL INBRED) AND ECONOMIC INDEX
001800*          (CALL GENECALC), AFTER FIRST RESOLVING BOTH ANIMALS'
001900*          RELIABILITY (CALL RELDFLT).  SURVIVING MATINGS ARE
002000*          RANKED, TOP-N KEPT, A STATUS ASSIGNED, AND WRITTEN TO
002100*          THE RECOMMENDATION FILE AND THE PRINTED REPORT WITH A
002200*          CONTROL BREAK PER FEMALE.  BATCH TOTALS PRINT AT EOF.
002300*
002400*          INPUT FILE   (STUD BULLS)   -   UT-S-BULL
002500*          INPUT FILE   (BULL CONTROLS)-   UT-S-BULCTL
002600*          INPUT FILE   (HERD FEMALES) -   UT-S-FEMALE
002700*          OUTPUT FILE  (RECOMMENDATIONS)- UT-S-MATREC
002800*          OUTPUT FILE  (PRINT REPORT)  -   UT-S-MATRPT
002900*          DUMP FILE                    -   SYSOUT
003000*
003100******************************************************************
003200*    CHANGE LOG
003300******************************************************************
003400*    05/20/91  JON  ORIGINAL PROGRAM -- TICKET GNM-0022
003500*    12/03/91  RAO  TOP-N WAS FIXED AT 3, MADE A WORKING-STORAGE
003600*                   PARAMETER (WS-TOP-N) PER GNM-0029
003700*    04/18/94  DLT  MAX-INBREEDING WAS HARD COMPARED INLINE IN
003800*                   FOUR PLACES, PULLED UP INTO WS-MAX-INBREEDING
003900*                   SO ONE BREED ASSOC NOTICE CHANGES ONE VALUE --
004000*                   GNM-0059
004100*    08/09/96  DLT  BULL TABLE CAPACITY RAISED FROM 50 TO 100 --
004200*                   STUD LIST OUTGREW THE OLD TABLE, GNM-0088
004300*    11/24/98  MPK  Y2K REVIEW -- WS-RUN-DATE IS DISPLAY ONLY ON
004400*                   THE REPORT HEADING, NO STORED-DATE LOGIC,
004500*                   NO CHANGES REQUIRED, SIGNED OFF GNM-0110
004600*    05/14/01  JQH  DISTINCT-BULLS-USED WAS COUNTING A BULL ONCE
004700*                   PER FEMALE INSTEAD OF ONCE PER BATCH -- GNM-
004800*                   0145, NOW MARKED IN THE BULL TABLE ITSELF
004900*    04/07/03  JQH  RECOMMENDATION STATUS RULES REVISED TO THE
005000*                   CURRENT FOUR-TIER TABLE -- GNM-0163
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100         ASSIGN TO UT-S-SYSOUT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT BULL-FILE
006500         ASSIGN TO UT-S-BULL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS OFCODE.
006800
006900     SELECT BULCTL-FILE
007000         ASSIGN TO UT-S-BULCTL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS OFCODE.
007300
007400     SELECT FEMALE-FILE
007500         ASSIGN TO UT-S-FEMALE
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS OFCODE.
007800
007900     SELECT MATREC-FILE
008000         ASSIGN TO UT-S-MATREC
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS OFCODE.
008300
008400     SELECT MATRPT-FILE
008500         ASSIGN TO UT-S-MATRPT
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                  PIC X(130).
009800
009900******EDITED STUD BULL FILE OUT OF BULEDIT, LAYOUT PER BULREC
010000 FD  BULL-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 195 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS BULL-FILE-REC.
010600 01  BULL-FILE-REC                PIC X(195).
010700
010800******ONE-RECORD CONTROL FILE, FIELDS-REJECTED COUNT FROM BULEDIT
010900 FD  BULCTL-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 132 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS BULCTL-REC.
011500 01  BULCTL-REC                   PIC X(132).
011600
011700******HERD FEMALE EXTRACT, LAYOUT PER FEMREC
011800 FD  FEMALE-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 160 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FEMALE-FILE-REC.
012400 01  FEMALE-FILE-REC              PIC X(160).
012500
012600******MATING RECOMMENDATION OUTPUT, LAYOUT PER MATREC
012700 FD  MATREC-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 110 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS MATREC-FILE-REC.
013300 01  MATREC-FILE-REC              PIC X(110).
013400
013500******132-COLUMN PRINT REPORT, LINE-SEQUENTIAL
013600 FD  MATRPT-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 132 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS MATRPT-FILE-REC.
014200 01  MATRPT-FILE-REC              PIC X(132).
014300
014400 WORKING-STORAGE SECTION.
014550 77  ZERO-VAL                    PIC 9(01) VALUE 0.
014560 77  ONE-VAL                     PIC 9(01) VALUE 1.
014700 01  FILE-STATUS-CODES.
014800     05  OFCODE                  PIC X(02).
014900         88  CODE-WRITE              VALUE SPACES.
015000
015100 01  MISC-WS-FLDS.
015200     05  WS-MAX-INBREEDING       PIC 9(02)V99 VALUE 8.00.
015300     05  WS-TOP-N                PIC 9(02) COMP VALUE 5.
015400     05  WS-RUN-DATE             PIC 9(06).
015500     05  WS-PAGE-NO              PIC 9(03) COMP VALUE 0.
015600     05  WS-LINE-COUNT           PIC 9(03) COMP VALUE 99.
015700     05  WS-SWAP-SW              PIC X(01).
015800         88  NO-MORE-SWAPS           VALUE 'N'.
015900     05  WS-TEMP-CAND-AREA       PIC X(60).
016000
016100 01  FLAGS-AND-SWITCHES.
016200     05  MORE-FEMALES-SW         PIC X(01) VALUE "Y".
016300         88  NO-MORE-FEMALES         VALUE "N".
016400     05  MORE-BULLS-SW           PIC X(01) VALUE "Y".
016500         88  NO-MORE-BULLS           VALUE "N".
016600
016700 COPY ABNDREC.
016800
016900 01  BULL-TABLE-AREA.
017000     05  BUL-TBL-COUNT           PIC 9(03) COMP VALUE 0.
017100     05  BUL-TBL-ENTRY OCCURS 100 TIMES INDEXED BY BUL-IDX.
017200         10  BT-BULL.
017300             COPY BULREC.
017400         10  BT-USED-SW          PIC X(01) VALUE 'N'.
017500             88  BT-WAS-USED         VALUE 'Y'.
017600
017700 01  CAND-TABLE-AREA.
017800     05  CAND-COUNT              PIC 9(03) COMP VALUE 0.
017900     05  CAND-ENTRY OCCURS 100 TIMES INDEXED BY CAND-IDX.
018000         10  CAND-BUL-IDX        PIC 9(03) COMP.
018100         10  CAND-IEP            PIC 9(03)V9.
018200         10  CAND-GRADE          PIC X(16).
018300         10  CAND-INBREEDING     PIC 9(02)V99.
018400         10  CAND-RISK           PIC X(08).
018500         10  CAND-METHOD         PIC X(08).
018600         10  CAND-RELIABILITY    PIC 9(03)V9.
018700         10  CAND-CRITICAL-SW    PIC X(01).
018800         10  CAND-RANK           PIC 9(02).
018900         10  CAND-STATUS         PIC X(20).
018910*    FLAT BYTE VIEW OF THE CANDIDATE TABLE -- DUMPED BY THE
018920*    ABEND TRAP IF A SORT PASS EVER LEAVES THE TABLE TORN.
018930 01  CAND-TABLE-DUMP REDEFINES CAND-TABLE-AREA.
018940     05  FILLER                  PIC X(03).
018950     05  CAND-ENTRY-BYTES OCCURS 100 TIMES PIC X(60).
019000
019100 01  WS-FEM-WORK.
019200     COPY FEMREC.
019300
019310 01  WS-BULL-RAW.
019320     COPY BULREC.
019330
019340 01  MATREC-WORK.
019350     COPY MATREC.
019360
019400 01  WS-BULCTL-WORK.
019500     05  BC-RECORDS-READ         PIC 9(07).
019600     05  BC-RECORDS-WRITTEN      PIC 9(07).
019700     05  BC-FIELDS-REJECTED      PIC 9(07).
019800     05  FILLER                  PIC X(111).
019900
020000 01  BATCH-TOTALS.
020100     05  TOTAL-FEMALES-PROCESSED PIC 9(05) COMP VALUE 0.
020200     05  TOTAL-BULLS-ANALYZED    PIC 9(05) COMP VALUE 0.
020300     05  TOTAL-RECS-WRITTEN      PIC 9(05) COMP VALUE 0.
020400     05  DISTINCT-BULLS-USED     PIC 9(03) COMP VALUE 0.
020500     05  SUM-IEP                 PIC S9(07)V9   COMP-3 VALUE 0.
020600     05  SUM-INBREEDING          PIC S9(05)V99  COMP-3 VALUE 0.
020700     05  AVG-IEP                 PIC 9(03)V9.
020800     05  AVG-INBREEDING          PIC 9(02)V99.
020900
021000******RELDFLT CALL AREA
021100 01  RELDFLT-CALL-AREA.
021200     05  RD-ANIMAL-TYPE          PIC X(01).
021300     05  RD-FED-RELIABILITY      PIC S9(03)V99.
021400     05  RD-DAUGHTER-COUNT       PIC 9(06).
021500     05  RD-RESOLVED-RELIABILITY PIC S9(03)V9.
021600 01  RD-RETURN-CD                PIC S9(04) COMP.
021700
021800******INBRED CALL AREA
021900 01  INBRED-CALL-AREA.
022000     05  IB-FEMALE.
022100         COPY FEMREC.
022200     05  IB-BULL.
022300         COPY BULREC.
022400     05  IB-EXPECTED-INBREEDING  PIC 9(02)V99.
022500     05  IB-INB-METHOD           PIC X(08).
022600     05  IB-RISK-LEVEL           PIC X(08).
022700     05  IB-ACCEPTABLE-SW        PIC X(01).
022800         88  IB-IS-ACCEPTABLE        VALUE 'Y'.
022900     05  IB-CRITICAL-HAPLOTYPE-SW PIC X(01).
023000         88  IB-HAS-CRITICAL-HAPLOTYPE VALUE 'Y'.
023100     05  IB-RECOMMENDATION-TEXT  PIC X(40).
023200 01  IB-RETURN-CD                PIC S9(04) COMP.
023300
023400******GENECALC CALL AREA
023500 01  GENECALC-CALL-AREA.
023600     05  GC-FEMALE.
023700         COPY FEMREC.
023800     05  GC-BULL.
023900         COPY BULREC.
024000     05  GC-COW-RELIABILITY      PIC S9(03)V9.
024100     05  GC-BULL-RELIABILITY     PIC S9(03)V9.
024200     05  GC-EXPECTED-INBREEDING  PIC 9(02)V99.
024300     05  GC-NORMALIZED-IEP       PIC 9(03)V9.
024400     05  GC-AVG-RELIABILITY      PIC 9(03)V9.
024500     05  GC-GRADE                PIC X(16).
024600 01  GC-RETURN-CD                PIC S9(04) COMP.
024700
024800******REPORT LINES
024900 01  WS-HDR-REC.
025000     05  FILLER                  PIC X(40) VALUE SPACES.
025100     05  FILLER                  PIC X(36) VALUE
025200         'GENEFY MATING RECOMMENDATION REPORT'.
025300     05  FILLER                  PIC X(10) VALUE SPACES.
025400     05  HDR-RUN-DATE            PIC 9(06).
025500     05  FILLER                  PIC X(06) VALUE SPACES.
025600     05  FILLER                  PIC X(05) VALUE 'PAGE '.
025700     05  HDR-PAGE-NO             PIC ZZ9.
025800     05  FILLER                  PIC X(19) VALUE SPACES.
025900
026000 01  WS-COLM-HDR-REC.
026100     05  FILLER PIC X(06) VALUE 'RANK  '.
026200     05  FILLER PIC X(12) VALUE 'BULL CODE   '.
026300     05  FILLER PIC X(22) VALUE 'BULL NAME             '.
026400     05  FILLER PIC X(07) VALUE '  IEP  '.
026500     05  FILLER PIC X(18) VALUE 'GRADE             '.
026600     05  FILLER PIC X(07) VALUE 'INBRD  '.
026700     05  FILLER PIC X(10) VALUE 'RISK      '.
026800     05  FILLER PIC X(07) VALUE 'RELIAB '.
026900     05  FILLER PIC X(21) VALUE 'STATUS               '.
027000     05  FILLER PIC X(22) VALUE SPACES.
027100
027200 01  WS-FEM-GROUP-HDR-REC.
027300     05  FILLER                  PIC X(08) VALUE 'FEMALE: '.
027400     05  FGH-FEM-ID              PIC X(08).
027500     05  FILLER                  PIC X(02) VALUE SPACES.
027600     05  FGH-FEM-NAME            PIC X(20).
027700     05  FILLER                  PIC X(02) VALUE SPACES.
027800     05  FILLER                  PIC X(06) VALUE 'MILK='.
027900     05  FGH-MILK                PIC ----9.99.
028000     05  FILLER                  PIC X(02) VALUE SPACES.
028100     05  FILLER                  PIC X(04) VALUE 'NM='.
028200     05  FGH-NET-MERIT           PIC ----9.99.
028300     05  FILLER                  PIC X(02) VALUE SPACES.
028400     05  FILLER                  PIC X(04) VALUE 'PL='.
028500     05  FGH-PL                  PIC --9.99.
028600     05  FILLER                  PIC X(02) VALUE SPACES.
028700     05  FILLER                  PIC X(06) VALUE 'FERT='.
028800     05  FGH-FERT-IDX            PIC --9.99.
028900     05  FILLER                  PIC X(37) VALUE SPACES.
029000
029100 01  WS-DETAIL-REC.
029200     05  DTL-RANK                PIC Z9.
029300     05  FILLER                  PIC X(04) VALUE SPACES.
029400     05  DTL-BULL-CODE           PIC X(10).
029500     05  FILLER                  PIC X(02) VALUE SPACES.
029600     05  DTL-BULL-NAME           PIC X(20).
029700     05  FILLER                  PIC X(02) VALUE SPACES.
029800     05  DTL-IEP                 PIC ZZ9.9.
029900     05  FILLER                  PIC X(02) VALUE SPACES.
030000     05  DTL-GRADE               PIC X(16).
030100     05  FILLER                  PIC X(02) VALUE SPACES.
030200     05  DTL-INBREEDING          PIC Z9.99.
030300     05  FILLER                  PIC X(02) VALUE SPACES.
030400     05  DTL-RISK                PIC X(08).
030500     05  FILLER                  PIC X(02) VALUE SPACES.
030600     05  DTL-RELIABILITY         PIC ZZ9.9.
030700     05  FILLER                  PIC X(02) VALUE SPACES.
030800     05  DTL-STATUS              PIC X(20).
030900     05  FILLER                  PIC X(07) VALUE SPACES.
031000
031100 01  WS-FEM-FOOTER-REC.
031200     05  FILLER                  PIC X(10) VALUE SPACES.
031300     05  FILLER                  PIC X(30) VALUE
031400         'BULLS RECOMMENDED FOR FEMALE:'.
031500     05  FTR-BULL-COUNT          PIC ZZ9.
031600     05  FILLER                  PIC X(89) VALUE SPACES.
031700
031800 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
031900
032000 01  WS-SUMMARY-LINE-1.
032100     05  FILLER PIC X(10) VALUE SPACES.
032200     05  FILLER PIC X(30) VALUE 'FEMALES PROCESSED..........: '.
032300     05  SUM1-FEMALES           PIC ZZZZ9.
032400     05  FILLER PIC X(83) VALUE SPACES.
032500
032600 01  WS-SUMMARY-LINE-2.
032700     05  FILLER PIC X(10) VALUE SPACES.
032800     05  FILLER PIC X(30) VALUE 'BULLS ANALYZED..............: '.
032900     05  SUM2-BULLS             PIC ZZZZ9.
033000     05  FILLER PIC X(83) VALUE SPACES.
033100
033200 01  WS-SUMMARY-LINE-3.
033300     05  FILLER PIC X(10) VALUE SPACES.
033400     05  FILLER PIC X(30) VALUE 'RECOMMENDATIONS WRITTEN.....: '.
033500     05  SUM3-RECS              PIC ZZZZ9.
033600     05  FILLER PIC X(83) VALUE SPACES.
033700
033800 01  WS-SUMMARY-LINE-4.
033900     05  FILLER PIC X(10) VALUE SPACES.
034000     05  FILLER PIC X(30) VALUE 'AVERAGE IEP.................: '.
034100     05  SUM4-AVG-IEP           PIC ZZ9.9.
034200     05  FILLER PIC X(83) VALUE SPACES.
034300
034400 01  WS-SUMMARY-LINE-5.
034500     05  FILLER PIC X(10) VALUE SPACES.
034600     05  FILLER PIC X(30) VALUE 'AVERAGE INBREEDING..........: '.
034700     05  SUM5-AVG-INBRD         PIC Z9.99.
034800     05  FILLER PIC X(83) VALUE SPACES.
034900
035000 01  WS-SUMMARY-LINE-6.
035100     05  FILLER PIC X(10) VALUE SPACES.
035200     05  FILLER PIC X(30) VALUE 'DISTINCT BULLS USED.........: '.
035300     05  SUM6-DISTINCT          PIC ZZZ9.
035400     05  FILLER PIC X(83) VALUE SPACES.
035500
035600 01  WS-SUMMARY-LINE-7.
035700     05  FILLER PIC X(10) VALUE SPACES.
035800     05  FILLER PIC X(30) VALUE 'BULL FIELDS REJECTED........: '.
035900     05  SUM7-REJECTED          PIC ZZZZ9.
036000     05  FILLER PIC X(83) VALUE SPACES.
036100
036200 PROCEDURE DIVISION.
036300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036400     PERFORM 100-MAINLINE THRU 100-EXIT
036500             UNTIL NO-MORE-FEMALES.
036600     PERFORM 999-CLEANUP THRU 999-EXIT.
036700     MOVE +0 TO RETURN-CODE.
036800     GOBACK.
036900
037000 000-HOUSEKEEPING.
037100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037200     DISPLAY "******** BEGIN JOB MATEMAIN ********".
037300     ACCEPT WS-RUN-DATE FROM DATE.
037400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037500     PERFORM 910-READ-BULCTL THRU 910-EXIT.
037600     MOVE BC-FIELDS-REJECTED TO SUM7-REJECTED.
037700     PERFORM 050-LOAD-BULL-TABLE THRU 050-EXIT.
037800     MOVE BUL-TBL-COUNT TO TOTAL-BULLS-ANALYZED.
037900     IF BUL-TBL-COUNT = 0
038000         MOVE "EMPTY BULL TABLE" TO ABEND-REASON
038100         GO TO 1000-ABEND-RTN.
038200     PERFORM 900-READ-FEMALE THRU 900-EXIT.
038300     IF NO-MORE-FEMALES
038400         MOVE "EMPTY FEMALE FILE" TO ABEND-REASON
038500         GO TO 1000-ABEND-RTN.
038600 000-EXIT.
038700     EXIT.
038800
038900 050-LOAD-BULL-TABLE.
039000     MOVE "050-LOAD-BULL-TABLE" TO PARA-NAME.
039100     PERFORM 905-READ-BULLFILE THRU 905-EXIT.
039200     PERFORM 060-ADD-BULL-TO-TABLE THRU 060-EXIT
039300         UNTIL NO-MORE-BULLS OR BUL-TBL-COUNT = 100.
039400 050-EXIT.
039500     EXIT.
039600
039700 060-ADD-BULL-TO-TABLE.
039800     IF BUL-IS-AVAILABLE IN WS-BULL-RAW
039900         ADD 1 TO BUL-TBL-COUNT
040000         SET BUL-IDX TO BUL-TBL-COUNT
040100         MOVE WS-BULL-RAW TO BT-BULL(BUL-IDX)
040200         MOVE 'N' TO BT-USED-SW(BUL-IDX).
040300     PERFORM 905-READ-BULLFILE THRU 905-EXIT.
040400 060-EXIT.
040500     EXIT.
040600
040700 100-MAINLINE.
040800     MOVE "100-MAINLINE" TO PARA-NAME.
040900     MOVE 0 TO CAND-COUNT.
041000     PERFORM 210-EVALUATE-ALL-BULLS THRU 210-EXIT
041100         VARYING BUL-IDX FROM 1 BY 1 UNTIL BUL-IDX > BUL-TBL-COUNT.
041200     PERFORM 400-RANK-BULLS-FOR-FEMALE THRU 400-EXIT.
041300     PERFORM 500-DETERMINE-STATUS-ALL THRU 500-EXIT.
041400     PERFORM 600-ACCUM-TOTALS THRU 600-EXIT.
041500     PERFORM 700-WRITE-FEMALE-REPORT THRU 700-EXIT.
041600     ADD 1 TO TOTAL-FEMALES-PROCESSED.
041700     PERFORM 900-READ-FEMALE THRU 900-EXIT.
041800 100-EXIT.
041900     EXIT.
042000
042100******U4/U5 -- EVALUATE ONE BULL AGAINST THE CURRENT FEMALE.
042200******RELIABILITY RESOLVED FIRST (RELDFLT), THEN INBREEDING
042300******(INBRED) -- MATINGS OVER MAX-INBREEDING OR CARRYING A
042400******CRITICAL HAPLOTYPE NEVER BECOME A CANDIDATE.
042500 210-EVALUATE-ALL-BULLS.
042600     PERFORM 220-RESOLVE-RELIABILITIES THRU 220-EXIT.
042700     PERFORM 230-CALC-INBREEDING THRU 230-EXIT.
042800     IF IB-EXPECTED-INBREEDING > WS-MAX-INBREEDING
042900        OR IB-HAS-CRITICAL-HAPLOTYPE
043000         GO TO 210-EXIT.
043100     PERFORM 240-CALC-IEP THRU 240-EXIT.
043200     PERFORM 260-ADD-CANDIDATE THRU 260-EXIT.
043300 210-EXIT.
043400     EXIT.
043500
043600 220-RESOLVE-RELIABILITIES.
043700     MOVE "220-RESOLVE-RELIABILITIES" TO PARA-NAME.
043800     MOVE 'C' TO RD-ANIMAL-TYPE.
043900     MOVE FEM-RELIABILITY IN WS-FEM-WORK TO RD-FED-RELIABILITY.
044000     MOVE 0 TO RD-DAUGHTER-COUNT.
044100     CALL 'RELDFLT' USING RELDFLT-CALL-AREA, RD-RETURN-CD.
044200     MOVE RD-RESOLVED-RELIABILITY TO GC-COW-RELIABILITY.
044300
044400     MOVE 'B' TO RD-ANIMAL-TYPE.
044500     MOVE BUL-RELIABILITY IN BT-BULL(BUL-IDX) TO RD-FED-RELIABILITY.
044600     MOVE BUL-DAUGHTERS IN BT-BULL(BUL-IDX) TO RD-DAUGHTER-COUNT.
044700     CALL 'RELDFLT' USING RELDFLT-CALL-AREA, RD-RETURN-CD.
044800     MOVE RD-RESOLVED-RELIABILITY TO GC-BULL-RELIABILITY.
044900 220-EXIT.
045000     EXIT.
045100
045200 230-CALC-INBREEDING.
045300     MOVE "230-CALC-INBREEDING" TO PARA-NAME.
045400     MOVE WS-FEM-WORK TO IB-FEMALE.
045500     MOVE BT-BULL(BUL-IDX) TO IB-BULL.
045600     CALL 'INBRED' USING INBRED-CALL-AREA, IB-RETURN-CD.
045700 230-EXIT.
045800     EXIT.
045900
046000 240-CALC-IEP.
046100     MOVE "240-CALC-IEP" TO PARA-NAME.
046200     MOVE WS-FEM-WORK TO GC-FEMALE.
046300     MOVE BT-BULL(BUL-IDX) TO GC-BULL.
046400     MOVE IB-EXPECTED-INBREEDING TO GC-EXPECTED-INBREEDING.
046500     CALL 'GENECALC' USING GENECALC-CALL-AREA, GC-RETURN-CD.
046600 240-EXIT.
046700     EXIT.
046800
046900 260-ADD-CANDIDATE.
047000     MOVE "260-ADD-CANDIDATE" TO PARA-NAME.
047100     ADD 1 TO CAND-COUNT.
047200     SET CAND-IDX TO CAND-COUNT.
047300     MOVE BUL-IDX                    TO CAND-BUL-IDX(CAND-IDX).
047400     MOVE GC-NORMALIZED-IEP           TO CAND-IEP(CAND-IDX).
047500     MOVE GC-GRADE                    TO CAND-GRADE(CAND-IDX).
047600     MOVE IB-EXPECTED-INBREEDING      TO CAND-INBREEDING(CAND-IDX).
047700     MOVE IB-RISK-LEVEL                TO CAND-RISK(CAND-IDX).
047800     MOVE IB-INB-METHOD                TO CAND-METHOD(CAND-IDX).
047900     MOVE GC-AVG-RELIABILITY           TO CAND-RELIABILITY(CAND-IDX).
048000     MOVE IB-CRITICAL-HAPLOTYPE-SW      TO CAND-CRITICAL-SW(CAND-IDX).
048100 260-EXIT.
048200     EXIT.
048300
048400******U4 -- SORT SURVIVING CANDIDATES BY IEP DESCENDING (SIMPLE
048500******BUBBLE PASS -- TABLE IS SMALL, NO SORT VERB NEEDED), THEN
048600******KEEP ONLY THE TOP WS-TOP-N AND NUMBER THE RANKS.
048700 400-RANK-BULLS-FOR-FEMALE.
048800     MOVE "400-RANK-BULLS-FOR-FEMALE" TO PARA-NAME.
048900     IF CAND-COUNT > 1
049000         MOVE 'Y' TO WS-SWAP-SW
049100         PERFORM 410-BUBBLE-SORT-PASS THRU 410-EXIT
049200             UNTIL NO-MORE-SWAPS.
049300     IF CAND-COUNT > WS-TOP-N
049400         MOVE WS-TOP-N TO CAND-COUNT.
049500     PERFORM 420-ASSIGN-ONE-RANK THRU 420-EXIT
049600         VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > CAND-COUNT.
049700 400-EXIT.
049800     EXIT.
049900
050000 410-BUBBLE-SORT-PASS.
050100     MOVE 'N' TO WS-SWAP-SW.
050200     PERFORM 415-COMPARE-ADJACENT THRU 415-EXIT
050300         VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > CAND-COUNT - 1.
050400 410-EXIT.
050500     EXIT.
050600
050700 415-COMPARE-ADJACENT.
050800     IF CAND-IEP(CAND-IDX) < CAND-IEP(CAND-IDX + 1)
050900         MOVE CAND-ENTRY(CAND-IDX)     TO WS-TEMP-CAND-AREA
051000         MOVE CAND-ENTRY(CAND-IDX + 1) TO CAND-ENTRY(CAND-IDX)
051100         MOVE WS-TEMP-CAND-AREA        TO CAND-ENTRY(CAND-IDX + 1)
051200         MOVE 'Y' TO WS-SWAP-SW.
051300 415-EXIT.
051400     EXIT.
051500
051600 420-ASSIGN-ONE-RANK.
051700     SET CAND-RANK(CAND-IDX) TO CAND-IDX.
051800 420-EXIT.
051900     EXIT.
052000
052100******U5 -- RECOMMENDATION STATUS PER MATING.
052200 500-DETERMINE-STATUS-ALL.
052300     MOVE "500-DETERMINE-STATUS-ALL" TO PARA-NAME.
052400     PERFORM 510-DETERMINE-ONE-STATUS THRU 510-EXIT
052500         VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > CAND-COUNT.
052600 500-EXIT.
052700     EXIT.
052800
052900 510-DETERMINE-ONE-STATUS.
053000     IF CAND-CRITICAL-SW(CAND-IDX) = 'Y'
053100         MOVE 'NOT RECOMMENDED     ' TO CAND-STATUS(CAND-IDX)
053200     ELSE IF CAND-IEP(CAND-IDX) >= 75 AND
053300             CAND-INBREEDING(CAND-IDX) <= 6.0
053400         MOVE 'HIGHLY RECOMMENDED  ' TO CAND-STATUS(CAND-IDX)
053500     ELSE IF CAND-IEP(CAND-IDX) >= 60 AND
053600             CAND-INBREEDING(CAND-IDX) <= 6.0
053700         MOVE 'RECOMMENDED         ' TO CAND-STATUS(CAND-IDX)
053800     ELSE IF CAND-IEP(CAND-IDX) >= 50 OR
053900             CAND-INBREEDING(CAND-IDX) <= 8.0
054000         MOVE 'ACCEPTABLE          ' TO CAND-STATUS(CAND-IDX)
054100     ELSE
054200         MOVE 'NOT RECOMMENDED     ' TO CAND-STATUS(CAND-IDX).
054300 510-EXIT.
054400     EXIT.
054500
054600 600-ACCUM-TOTALS.
054700     MOVE "600-ACCUM-TOTALS" TO PARA-NAME.
054800     PERFORM 610-ACCUM-ONE-CANDIDATE THRU 610-EXIT
054900         VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > CAND-COUNT.
055000 600-EXIT.
055100     EXIT.
055200
055300 610-ACCUM-ONE-CANDIDATE.
055400     ADD 1 TO TOTAL-RECS-WRITTEN.
055500     ADD CAND-IEP(CAND-IDX) TO SUM-IEP.
055600     ADD CAND-INBREEDING(CAND-IDX) TO SUM-INBREEDING.
055700     SET BUL-IDX TO CAND-BUL-IDX(CAND-IDX).
055800     SET BT-WAS-USED(BUL-IDX) TO TRUE.
055900 610-EXIT.
056000     EXIT.
056100
056200******CONTROL-BREAK REPORT AND RECOMMENDATION FILE FOR ONE FEMALE.
056300 700-WRITE-FEMALE-REPORT.
056400     MOVE "700-WRITE-FEMALE-REPORT" TO PARA-NAME.
056500     PERFORM 760-CHECK-PAGINATION THRU 760-EXIT.
056600     PERFORM 730-WRITE-FEM-GROUP-HDR THRU 730-EXIT.
056700     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT
056800         VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > CAND-COUNT.
056900     PERFORM 750-WRITE-FEM-FOOTER THRU 750-EXIT.
057000 700-EXIT.
057100     EXIT.
057200
057300 710-WRITE-PAGE-HDR.
057400     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
057500     ADD 1 TO WS-PAGE-NO.
057600     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
057700     MOVE WS-PAGE-NO  TO HDR-PAGE-NO.
057800     WRITE MATRPT-FILE-REC FROM WS-HDR-REC
057900         AFTER ADVANCING NEXT-PAGE.
058000     WRITE MATRPT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
058100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
058200     MOVE 4 TO WS-LINE-COUNT.
058300 710-EXIT.
058400     EXIT.
058500
058600 720-WRITE-COLM-HDR.
058700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
058800     WRITE MATRPT-FILE-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
058900     WRITE MATRPT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
059000 720-EXIT.
059100     EXIT.
059200
059300 730-WRITE-FEM-GROUP-HDR.
059400     MOVE "730-WRITE-FEM-GROUP-HDR" TO PARA-NAME.
059500     MOVE FEM-ID IN WS-FEM-WORK       TO FGH-FEM-ID.
059600     MOVE FEM-NAME IN WS-FEM-WORK     TO FGH-FEM-NAME.
059700     MOVE FEM-MILK IN WS-FEM-WORK     TO FGH-MILK.
059800     MOVE FEM-NET-MERIT IN WS-FEM-WORK TO FGH-NET-MERIT.
059900     MOVE FEM-PL IN WS-FEM-WORK       TO FGH-PL.
060000     MOVE FEM-FERT-IDX IN WS-FEM-WORK TO FGH-FERT-IDX.
060100     WRITE MATRPT-FILE-REC FROM WS-FEM-GROUP-HDR-REC
060200         AFTER ADVANCING 2.
060300     ADD 1 TO WS-LINE-COUNT.
060400 730-EXIT.
060500     EXIT.
060600
060700 740-WRITE-DETAIL-LINE.
060800     PERFORM 760-CHECK-PAGINATION THRU 760-EXIT.
060900     SET BUL-IDX TO CAND-BUL-IDX(CAND-IDX).
061000     MOVE CAND-RANK(CAND-IDX)          TO DTL-RANK.
061100     MOVE BUL-CODE IN BT-BULL(BUL-IDX)  TO DTL-BULL-CODE.
061200     MOVE BUL-NAME IN BT-BULL(BUL-IDX)  TO DTL-BULL-NAME.
061300     MOVE CAND-IEP(CAND-IDX)            TO DTL-IEP.
061400     MOVE CAND-GRADE(CAND-IDX)          TO DTL-GRADE.
061500     MOVE CAND-INBREEDING(CAND-IDX)     TO DTL-INBREEDING.
061600     MOVE CAND-RISK(CAND-IDX)           TO DTL-RISK.
061700     MOVE CAND-RELIABILITY(CAND-IDX)    TO DTL-RELIABILITY.
061800     MOVE CAND-STATUS(CAND-IDX)         TO DTL-STATUS.
061900     WRITE MATRPT-FILE-REC FROM WS-DETAIL-REC AFTER ADVANCING 1.
062000     ADD 1 TO WS-LINE-COUNT.
062100     PERFORM 770-WRITE-RECOMMENDATION THRU 770-EXIT.
062200 740-EXIT.
062300     EXIT.
062400
062500 750-WRITE-FEM-FOOTER.
062600     MOVE "750-WRITE-FEM-FOOTER" TO PARA-NAME.
062700     MOVE CAND-COUNT TO FTR-BULL-COUNT.
062800     WRITE MATRPT-FILE-REC FROM WS-FEM-FOOTER-REC
062900         AFTER ADVANCING 2.
063000     WRITE MATRPT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
063100     ADD 2 TO WS-LINE-COUNT.
063200 750-EXIT.
063300     EXIT.
063400
063500 760-CHECK-PAGINATION.
063600     IF WS-LINE-COUNT > 50
063700         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
063800 760-EXIT.
063900     EXIT.
064000
064100 770-WRITE-RECOMMENDATION.
064200     MOVE "770-WRITE-RECOMMENDATION" TO PARA-NAME.
064300     MOVE FEM-ID IN WS-FEM-WORK      TO REC-FEM-ID IN MATREC-WORK.
064400     MOVE CAND-RANK(CAND-IDX)        TO REC-RANK IN MATREC-WORK.
064500     MOVE BUL-CODE IN BT-BULL(BUL-IDX) TO REC-BULL-CODE IN MATREC-WORK.
064600     MOVE BUL-NAME IN BT-BULL(BUL-IDX) TO REC-BULL-NAME IN MATREC-WORK.
064700     MOVE CAND-IEP(CAND-IDX)         TO REC-IEP IN MATREC-WORK.
064800     MOVE CAND-GRADE(CAND-IDX)       TO REC-GRADE IN MATREC-WORK.
064900     MOVE CAND-INBREEDING(CAND-IDX)  TO REC-INBREEDING IN MATREC-WORK.
065000     MOVE CAND-RISK(CAND-IDX)        TO REC-INB-RISK IN MATREC-WORK.
065100     MOVE CAND-METHOD(CAND-IDX)      TO REC-INB-METHOD IN MATREC-WORK.
065200     MOVE CAND-RELIABILITY(CAND-IDX) TO REC-RELIABILITY IN MATREC-WORK.
065300     MOVE CAND-STATUS(CAND-IDX)      TO REC-STATUS IN MATREC-WORK.
065400     WRITE MATREC-FILE-REC FROM MATREC-WORK.
065500 770-EXIT.
065600     EXIT.
065700
065800 800-OPEN-FILES.
065900     MOVE "800-OPEN-FILES" TO PARA-NAME.
066000     OPEN OUTPUT SYSOUT.
066100     OPEN INPUT  BULL-FILE.
066200     OPEN INPUT  BULCTL-FILE.
066300     OPEN INPUT  FEMALE-FILE.
066400     OPEN OUTPUT MATREC-FILE.
066500     OPEN OUTPUT MATRPT-FILE.
066600 800-EXIT.
066700     EXIT.
066800
066900 850-CLOSE-FILES.
067000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
067100     CLOSE BULL-FILE.
067200     CLOSE BULCTL-FILE.
067300     CLOSE FEMALE-FILE.
067400     CLOSE MATREC-FILE.
067500     CLOSE MATRPT-FILE.
067600     CLOSE SYSOUT.
067700 850-EXIT.
067800     EXIT.
067900
068000 900-READ-FEMALE.
068100     MOVE "900-READ-FEMALE" TO PARA-NAME.
068200     READ FEMALE-FILE INTO WS-FEM-WORK
068300         AT END
068400             MOVE "N" TO MORE-FEMALES-SW
068500         NOT AT END
068600             CONTINUE.
068700 900-EXIT.
068800     EXIT.
068900
069000 905-READ-BULLFILE.
069100     MOVE "905-READ-BULLFILE" TO PARA-NAME.
069200     READ BULL-FILE INTO WS-BULL-RAW
069300         AT END
069400             MOVE "N" TO MORE-BULLS-SW
069500         NOT AT END
069600             CONTINUE.
069700 905-EXIT.
069800     EXIT.
069900
070000 910-READ-BULCTL.
070100     MOVE "910-READ-BULCTL" TO PARA-NAME.
070200     READ BULCTL-FILE INTO WS-BULCTL-WORK
070300         AT END
070400             MOVE 0 TO BC-FIELDS-REJECTED.
070500 910-EXIT.
070600     EXIT.
070700
070800******FINAL BATCH CONTROL TOTALS -- BOTH PRINTED AND DISPLAYED.
070900 950-WRITE-SUMMARY-BLOCK.
071000     MOVE "950-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
071100     PERFORM 955-COUNT-DISTINCT-BULLS THRU 955-EXIT
071200         VARYING BUL-IDX FROM 1 BY 1 UNTIL BUL-IDX > BUL-TBL-COUNT.
071300     IF TOTAL-RECS-WRITTEN = 0
071400         MOVE 0 TO AVG-IEP
071500         MOVE 0 TO AVG-INBREEDING
071600     ELSE
071700         COMPUTE AVG-IEP ROUNDED = SUM-IEP / TOTAL-RECS-WRITTEN
071800         COMPUTE AVG-INBREEDING ROUNDED =
071900             SUM-INBREEDING / TOTAL-RECS-WRITTEN.
072000     MOVE TOTAL-FEMALES-PROCESSED TO SUM1-FEMALES.
072100     MOVE TOTAL-BULLS-ANALYZED    TO SUM2-BULLS.
072200     MOVE TOTAL-RECS-WRITTEN      TO SUM3-RECS.
072300     MOVE AVG-IEP                 TO SUM4-AVG-IEP.
072400     MOVE AVG-INBREEDING          TO SUM5-AVG-INBRD.
072500     MOVE DISTINCT-BULLS-USED     TO SUM6-DISTINCT.
072600     WRITE MATRPT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
072700     WRITE MATRPT-FILE-REC FROM WS-SUMMARY-LINE-1 AFTER ADVANCING 1.
072800     WRITE MATRPT-FILE-REC FROM WS-SUMMARY-LINE-2 AFTER ADVANCING 1.
072900     WRITE MATRPT-FILE-REC FROM WS-SUMMARY-LINE-3 AFTER ADVANCING 1.
073000     WRITE MATRPT-FILE-REC FROM WS-SUMMARY-LINE-4 AFTER ADVANCING 1.
073100     WRITE MATRPT-FILE-REC FROM WS-SUMMARY-LINE-5 AFTER ADVANCING 1.
073200     WRITE MATRPT-FILE-REC FROM WS-SUMMARY-LINE-6 AFTER ADVANCING 1.
073300     WRITE MATRPT-FILE-REC FROM WS-SUMMARY-LINE-7 AFTER ADVANCING 1.
073400     DISPLAY "** FEMALES PROCESSED **" TOTAL-FEMALES-PROCESSED.
073500     DISPLAY "** BULLS ANALYZED    **" TOTAL-BULLS-ANALYZED.
073600     DISPLAY "** RECS WRITTEN      **" TOTAL-RECS-WRITTEN.
073700     DISPLAY "** DISTINCT BULLS    **" DISTINCT-BULLS-USED.
073800 950-EXIT.
073900     EXIT.
074000
074100 955-COUNT-DISTINCT-BULLS.
074200     IF BT-WAS-USED(BUL-IDX)
074300         ADD 1 TO DISTINCT-BULLS-USED.
074400 955-EXIT.
074500     EXIT.
074600
074700 999-CLEANUP.
074800     MOVE "999-CLEANUP" TO PARA-NAME.
074900     PERFORM 950-WRITE-SUMMARY-BLOCK THRU 950-EXIT.
075000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075100     DISPLAY "******** NORMAL END OF JOB MATEMAIN ********".
075200 999-EXIT.
075300     EXIT.
075400
075500 1000-ABEND-RTN.
075600     WRITE SYSOUT-REC FROM ABEND-REC.
075700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075800     DISPLAY "*** ABNORMAL END OF JOB- MATEMAIN ***" UPON CONSOLE.
075900     DIVIDE ZERO-VAL INTO ONE-VAL.
