000100******************************************************************
000200*    GENMATE-copybook-MATREC                                     *
000300*                                                                *
000400*    MATING RECOMMENDATION OUTPUT RECORD -- ONE PER FEMALE TIMES *
000500*    RECOMMENDED BULL.  WRITTEN BY MATEMAIN'S 770-WRITE-         *
000600*    RECOMMENDATION PARAGRAPH AFTER RANKING (U4) AND STATUS      *
000700*    ASSIGNMENT (U5).  RANK 01 IS THE FEMALE'S BEST MATE.        *
000800******************************************************************
000900 01  REC-RECORD-DATA.
001000     05  REC-FEM-ID                  PIC X(08).
001100     05  REC-RANK                    PIC 9(02).
001200     05  REC-BULL-CODE               PIC X(10).
001300     05  REC-BULL-NAME               PIC X(20).
001400     05  REC-IEP                     PIC 9(03)V9.
001500     05  REC-GRADE                   PIC X(16).
001600     05  REC-INBREEDING              PIC 9(02)V99.
001700     05  REC-INB-RISK                PIC X(08).
001800     05  REC-INB-METHOD              PIC X(08).
001900     05  REC-RELIABILITY             PIC 9(03)V9.
002000     05  REC-STATUS                  PIC X(20).
002100     05  FILLER                      PIC X(06).
