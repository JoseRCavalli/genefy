000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BULEDIT.
000400 AUTHOR. D. LATHROP.
000500 INSTALLATION. GENEFY GENETIC SERVICES -- BATCH SYSTEMS.
000600 DATE-WRITTEN. 05/06/91.
000700 DATE-COMPILED. 05/06/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW STUD-FEED BULL FILE
001300*          RECEIVED FROM THE BREED ASSOCIATION BEFORE THE
001400*          MATING BATCH (MATEMAIN) LOADS IT INTO ITS IN-MEMORY
001500*          RANKING TABLE.
001600*
001700*          UNLIKE THE ORIGINAL 1991 EDIT LOGIC, THIS PROGRAM
001800*          DOES NOT REJECT THE WHOLE RECORD WHEN A FIELD IS
001900*          OUT OF RANGE.  THE BREED ASSOCIATION FEED CARRIES
002000*          DOZENS OF TRAITS PER BULL AND A SINGLE BAD FIELD
002100*          SHOULD NOT COST US THE OTHER THIRTY -- THE BAD
002200*          FIELD IS SIMPLY NULLED TO ITS MISSING-VALUE SENTINEL
002300*          AND TALLIED, AND THE RECORD GOES ON THROUGH.
002400*
002500*          INPUT FILE              -   UT-S-BULRAW
002600*          OUTPUT FILE PRODUCED    -   UT-S-BULEDIT
002700*          DUMP FILE               -   SYSOUT
002800*
002900******************************************************************
003000*    CHANGE LOG
003100******************************************************************
003200*    05/06/91  DLT  ORIGINAL PROGRAM -- TICKET GNM-0020
003300*    09/14/92  RAO  ADDED GFI TO THE RANGE TABLE -- BREED ASSOC
003400*                   STARTED FEEDING IT THAT QUARTER, GNM-0034
003500*    03/02/95  DLT  SCS RANGE WAS 1.0-5.0, TIGHTENED TO 1.5-4.0
003600*                   PER BREED ASSOC GNM-0077 NOTICE
003700*    11/22/98  MPK  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM,
003800*                   NO CHANGES REQUIRED, SIGNED OFF GNM-0110
003900*    06/03/02  JQH  FEED-SAVED AND RFI ADDED TO THE RANGE TABLE
004000*                   FOR THE NEW EFFICIENCY CATEGORY -- GNM-0151
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT BULRAW-FILE
005500         ASSIGN TO UT-S-BULRAW
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS OFCODE.
005800
005900     SELECT BULEDIT-FILE
006000         ASSIGN TO UT-S-BULEDIT
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS OFCODE.
006250
006260     SELECT BULCTL-FILE
006270         ASSIGN TO UT-S-BULCTL
006280         ACCESS MODE IS SEQUENTIAL
006290         FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC                  PIC X(130).
007300
007400******THIS FILE IS THE RAW STUD-FEED -- ONE 195-BYTE RECORD PER
007500******MARKETED NAAB CODE, LAYOUT PER COPY BULREC.
007600 FD  BULRAW-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 195 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS BULRAW-REC.
008200 01  BULRAW-REC                  PIC X(195).
008300
008400******THIS FILE CARRIES THE EDITED BULL RECORDS FORWARD TO
008500******MATEMAIN'S IN-MEMORY BULL TABLE LOAD
008600 FD  BULEDIT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 195 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS BULEDIT-REC.
009200 01  BULEDIT-REC                 PIC X(195).
009300
009310******THIS ONE-RECORD CONTROL FILE CARRIES THE FIELDS-REJECTED
009320******COUNT FORWARD TO MATEMAIN'S FINAL SUMMARY BLOCK
009330 FD  BULCTL-FILE
009340     RECORDING MODE IS F
009350     LABEL RECORDS ARE STANDARD
009360     RECORD CONTAINS 132 CHARACTERS
009370     BLOCK CONTAINS 0 RECORDS
009380     DATA RECORD IS BULCTL-REC.
009390 01  BULCTL-REC                  PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009510 01  FILE-STATUS-CODES.
009600     05  OFCODE                  PIC X(02).
009700         88  CODE-WRITE              VALUE SPACES.
009800
009900 01  WS-BULL-WORK.
010000     COPY BULREC.
010100 01  WS-BULL-WORK-DUMP REDEFINES WS-BULL-WORK.
010200     05  WS-BULL-WORK-X          PIC X(195).
010300
010400 01  WS-SUMMARY-REC.
010500     05  SUMMARY-RECORDS-READ    PIC 9(07).
010600     05  SUMMARY-RECORDS-WRITTEN PIC 9(07).
010700     05  SUMMARY-FIELDS-REJECTED PIC 9(07).
010800     05  FILLER                  PIC X(111).
010900 01  WS-SUMMARY-DUMP REDEFINES WS-SUMMARY-REC.
011000     05  WS-SUMMARY-DUMP-X       PIC X(132).
011100
011200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011300     05  RECORDS-READ            PIC 9(07)    COMP.
011400     05  RECORDS-WRITTEN         PIC 9(07)    COMP.
011500     05  FIELDS-REJECTED-CT      PIC 9(07)    COMP.
011600
011700 01  FLAGS-AND-SWITCHES.
011800     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011900         88  NO-MORE-DATA             VALUE "N".
012000
012150 77  ZERO-VAL                    PIC 9(01) VALUE 0.
012160 77  ONE-VAL                     PIC 9(01) VALUE 1.
012200
012300 COPY ABNDREC.
012400
012500 PROCEDURE DIVISION.
012600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012700     PERFORM 100-MAINLINE THRU 100-EXIT
012800             UNTIL NO-MORE-DATA.
012900     PERFORM 999-CLEANUP THRU 999-EXIT.
013000     MOVE +0 TO RETURN-CODE.
013100     GOBACK.
013200
013300 000-HOUSEKEEPING.
013400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013500     DISPLAY "******** BEGIN JOB BULEDIT ********".
013600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-SUMMARY-REC.
013700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
013800     PERFORM 900-READ-BULRAW THRU 900-EXIT.
013900     IF NO-MORE-DATA
014000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
014100         GO TO 1000-ABEND-RTN.
014200 000-EXIT.
014300     EXIT.
014400
014500 100-MAINLINE.
014600     MOVE "100-MAINLINE" TO PARA-NAME.
014700     PERFORM 300-FIELD-RANGE-EDITS THRU 300-EXIT.
014800     PERFORM 700-WRITE-BULEDIT THRU 700-EXIT.
014900     ADD 1 TO RECORDS-WRITTEN.
015000     PERFORM 900-READ-BULRAW THRU 900-EXIT.
015100 100-EXIT.
015200     EXIT.
015300
015400******U7 -- FIELD PLAUSIBILITY EDITS.  OUT-OF-RANGE FIELDS ARE
015500******NULLED TO THEIR MISSING-VALUE SENTINEL, NOT REJECTED, AND
015600******TALLIED IN FIELDS-REJECTED-CT FOR THE SUMMARY BLOCK.
015700 300-FIELD-RANGE-EDITS.
015800     MOVE "300-FIELD-RANGE-EDITS" TO PARA-NAME.
015900     IF BUL-MILK > 4000.00 OR BUL-MILK < -2000.00
016000         MOVE -99999.99 TO BUL-MILK
016100         ADD 1 TO FIELDS-REJECTED-CT.
016200
016300     IF BUL-PROTEIN > 200.00 OR BUL-PROTEIN < -100.00
016400         MOVE -9999.99 TO BUL-PROTEIN
016500         ADD 1 TO FIELDS-REJECTED-CT.
016600
016700     IF BUL-FAT > 200.00 OR BUL-FAT < -100.00
016800         MOVE -9999.99 TO BUL-FAT
016900         ADD 1 TO FIELDS-REJECTED-CT.
017000
017100     IF BUL-NET-MERIT > 2000.00 OR BUL-NET-MERIT < -500.00
017200         MOVE -99999.99 TO BUL-NET-MERIT
017300         ADD 1 TO FIELDS-REJECTED-CT.
017400
017500     IF BUL-PL > 15.00 OR BUL-PL < -5.00
017600         MOVE -999.99 TO BUL-PL
017700         ADD 1 TO FIELDS-REJECTED-CT.
017800
017900     IF BUL-SCS > 4.00 OR BUL-SCS < 1.50
018000         MOVE -9.99 TO BUL-SCS
018100         ADD 1 TO FIELDS-REJECTED-CT.
018200
018300     IF BUL-DPR > 10.00 OR BUL-DPR < -5.00
018400         MOVE -999.99 TO BUL-DPR
018500         ADD 1 TO FIELDS-REJECTED-CT.
018600
018700     IF BUL-HCR > 15.00 OR BUL-HCR < -10.00
018800         MOVE -999.99 TO BUL-HCR
018900         ADD 1 TO FIELDS-REJECTED-CT.
019000
019100     IF BUL-CCR > 15.00 OR BUL-CCR < -10.00
019200         MOVE -999.99 TO BUL-CCR
019300         ADD 1 TO FIELDS-REJECTED-CT.
019400
019500     IF BUL-FERT-IDX > 15.00 OR BUL-FERT-IDX < -5.00
019600         MOVE -999.99 TO BUL-FERT-IDX
019700         ADD 1 TO FIELDS-REJECTED-CT.
019800
019900     IF BUL-UDC > 4.00 OR BUL-UDC < -3.00
020000         MOVE -9.99 TO BUL-UDC
020100         ADD 1 TO FIELDS-REJECTED-CT.
020200
020300     IF BUL-FLC > 4.00 OR BUL-FLC < -3.00
020400         MOVE -9.99 TO BUL-FLC
020500         ADD 1 TO FIELDS-REJECTED-CT.
020600
020700     IF BUL-PTAT > 5.00 OR BUL-PTAT < -3.00
020800         MOVE -9.99 TO BUL-PTAT
020900         ADD 1 TO FIELDS-REJECTED-CT.
021000
021100     IF BUL-GFI > 20.00 OR BUL-GFI < 0.00
021200         MOVE -999.99 TO BUL-GFI
021300         ADD 1 TO FIELDS-REJECTED-CT.
021400
021500     IF BUL-FEED-SAVED > 500.00 OR BUL-FEED-SAVED < -200.00
021600         MOVE -9999.99 TO BUL-FEED-SAVED
021700         ADD 1 TO FIELDS-REJECTED-CT.
021800
021900     IF BUL-RFI > 100.00 OR BUL-RFI < -100.00
022000         MOVE -9999.99 TO BUL-RFI
022100         ADD 1 TO FIELDS-REJECTED-CT.
022200 300-EXIT.
022300     EXIT.
022400
022500 700-WRITE-BULEDIT.
022600     MOVE "700-WRITE-BULEDIT" TO PARA-NAME.
022700     WRITE BULEDIT-REC FROM WS-BULL-WORK.
022800 700-EXIT.
022900     EXIT.
023000
023100 800-OPEN-FILES.
023200     MOVE "800-OPEN-FILES" TO PARA-NAME.
023300     OPEN OUTPUT SYSOUT.
023400     OPEN INPUT  BULRAW-FILE.
023500     OPEN OUTPUT BULEDIT-FILE.
023550     OPEN OUTPUT BULCTL-FILE.
023600 800-EXIT.
023700     EXIT.
023800
023900 850-CLOSE-FILES.
024000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
024100     CLOSE BULRAW-FILE.
024200     CLOSE BULEDIT-FILE.
024250     CLOSE BULCTL-FILE.
024300     CLOSE SYSOUT.
024400 850-EXIT.
024500     EXIT.
024600
024700 900-READ-BULRAW.
024800     MOVE "900-READ-BULRAW" TO PARA-NAME.
024900     READ BULRAW-FILE INTO WS-BULL-WORK
025000         AT END
025100             MOVE "N" TO MORE-DATA-SW
025200         NOT AT END
025300             ADD 1 TO RECORDS-READ.
025400 900-EXIT.
025500     EXIT.
025600
025700 999-CLEANUP.
025800     MOVE "999-CLEANUP" TO PARA-NAME.
025900     MOVE RECORDS-READ       TO SUMMARY-RECORDS-READ.
026000     MOVE RECORDS-WRITTEN    TO SUMMARY-RECORDS-WRITTEN.
026100     MOVE FIELDS-REJECTED-CT TO SUMMARY-FIELDS-REJECTED.
026150     WRITE BULCTL-REC FROM WS-SUMMARY-REC.
026200     DISPLAY "** BULLS READ    ** " RECORDS-READ.
026300     DISPLAY "** BULLS WRITTEN ** " RECORDS-WRITTEN.
026400     DISPLAY "** FIELDS REJECTED ** " FIELDS-REJECTED-CT.
026500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026600     DISPLAY "******** END JOB BULEDIT ********".
026700 999-EXIT.
026800     EXIT.
026900
027000 1000-ABEND-RTN.
027100     WRITE SYSOUT-REC FROM ABEND-REC.
027200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027300     DISPLAY "*** ABNORMAL END OF JOB- BULEDIT ***" UPON CONSOLE.
027400     DIVIDE ZERO-VAL INTO ONE-VAL.
