000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RELDFLT.
000400 AUTHOR. R. OYELARAN.
000500 INSTALLATION. GENEFY GENETIC SERVICES -- BATCH SYSTEMS.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM RESOLVES THE RELIABILITY PERCENT USED
001300*         TO WEIGHT A PARENT'S CONTRIBUTION TO A PREDICTED
001400*         PROGENY VALUE.  IF THE BREED ASSOCIATION FED A USABLE
001500*         RELIABILITY IT IS RETURNED UNCHANGED.  OTHERWISE A
001600*         BULL'S RELIABILITY IS INFERRED FROM HIS DAUGHTER
001700*         COUNT, AND FAILING THAT A FLAT DEFAULT IS RETURNED
001800*         (BULL 75.0, COW 55.0) PER THE BREED-ASSOCIATION TABLE.
001900*
002000*         CALLED ONCE PER ANIMAL, PER MATING, BY GENECALC AND
002100*         BY MATEMAIN.
002200*
002300******************************************************************
002400*    CHANGE LOG
002500******************************************************************
002600*    03/11/91  RAO  ORIGINAL PROGRAM -- TICKET GNM-0014
002700*    09/02/92  RAO  ADDED THE 50-DAUGHTER TIER BELOW 80.0 --
002800*                   BREED ASSOC REVISED THEIR PUBLISHED STEPS
002900*    06/14/94  DLT  COW DEFAULT WAS HARD-CODED 50.0, CORRECTED
003000*                   TO 55.0 PER GNM-0061 (MATCHES NEW TABLES)
003100*    02/08/96  DLT  CLEANUP OF 88-LEVEL NAMES, NO LOGIC CHANGE
003200*    11/19/98  MPK  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM,
003300*                   NO CHANGES REQUIRED, SIGNED OFF GNM-0110
003400*    05/02/01  JQH  DAUGHTER-COUNT TIERS NOW ALSO APPLY WHEN THE
003500*                   FED RELIABILITY IS EXACTLY ZERO -- GNM-0142
003600*    08/30/02  JQH  ADDED CALL COUNTER AND OLD-FORMAT REDEFINES
003610*                   FOR THE PRE-CONVERSION CALLERS -- GNM-0151
003620******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004610*    CALL COUNTER -- RUNNING TALLY OF RESOLUTIONS THIS EXECUTION,
004620*    DISPLAYED BY THE CALLER'S ABEND ROUTINE IF RELDFLT EVER
004630*    BLOWS UP, SO OPERATIONS CAN SEE HOW FAR THE RUN GOT.
004640 01  WS-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.
004650
004700 01  MISC-FIELDS.
004800     05  WS-RESOLVE-PATH         PIC X(01).
004900         88  RESOLVED-FROM-FEED      VALUE '1'.
005000         88  RESOLVED-FROM-DAUGHTERS VALUE '2'.
005100         88  RESOLVED-FROM-DEFAULT   VALUE '3'.
005150     05  FILLER                  PIC X(05).
005160 01  MISC-FIELDS-NUM REDEFINES MISC-FIELDS.
005170     05  WS-RESOLVE-PATH-NUM     PIC 9(01).
005180     05  FILLER                  PIC X(05).
005190
005200*    TRACE AREA -- RESOLVED-RELIABILITY KEPT HERE IN COMP-3 FOR
005210*    THE PRE-RETURN DISPLAY TRAP (UPSI-0 ON), AND REDEFINED AS
005220*    RAW BYTES SO THE TRAP CAN DUMP IT IN HEX IF IT EVER LOOKS
005230*    WRONG ON A COMP-3 BOUNDARY.
005240 01  WS-TRACE-AREA.
005250     05  WS-TRACE-VALUE          PIC S9(03)V9 COMP-3.
005260     05  FILLER                  PIC X(03).
005270 01  WS-TRACE-BYTES REDEFINES WS-TRACE-AREA.
005280     05  WS-TRACE-HEX            PIC X(06).
005290
005300 01  PARA-NAME                   PIC X(24) VALUE SPACES.
005400
005500 LINKAGE SECTION.
005600 01  RELDFLT-REC.
005700     05  RD-ANIMAL-TYPE          PIC X(01).
005800         88  RD-IS-BULL              VALUE 'B'.
005900         88  RD-IS-COW               VALUE 'C'.
006000     05  RD-FED-RELIABILITY      PIC S9(03)V99.
006100     05  RD-DAUGHTER-COUNT       PIC 9(06).
006200     05  RD-RESOLVED-RELIABILITY PIC S9(03)V9.
006210     05  FILLER                  PIC X(02).
006220*    OLD CALL FORMAT -- KEPT FOR THE HANDFUL OF CALLERS NOT YET
006230*    CONVERTED OFF THE PRE-GNM-0151 LINKAGE SHAPE.
006240 01  RELDFLT-REC-OLDFMT REDEFINES RELDFLT-REC.
006250     05  OF-ANIMAL-TYPE          PIC X(01).
006260     05  OF-FED-RELIABILITY      PIC S9(05).
006270     05  OF-RESOLVED-RELIABILITY PIC S9(04).
006280     05  FILLER                  PIC X(03).
006300 01  RETURN-CD                   PIC S9(04) COMP.
006400
006500 PROCEDURE DIVISION USING RELDFLT-REC, RETURN-CD.
006550     ADD 1 TO WS-CALL-COUNT.
006555     PERFORM 100-RESOLVE-RELIABILITY THRU 100-EXIT.
006560     MOVE ZERO TO RETURN-CD.
006570     GOBACK.
006600
006700 100-RESOLVE-RELIABILITY.
006800     MOVE "100-RESOLVE-RELIABILITY" TO PARA-NAME.
006900     IF RD-FED-RELIABILITY > 0 AND RD-FED-RELIABILITY <= 100
007000         SET RESOLVED-FROM-FEED TO TRUE
007100         MOVE RD-FED-RELIABILITY TO RD-RESOLVED-RELIABILITY
007200         GO TO 100-EXIT.
007300
007400     IF RD-IS-BULL
007500         SET RESOLVED-FROM-DAUGHTERS TO TRUE
007600         PERFORM 200-DAUGHTER-COUNT-TIERS THRU 200-EXIT
007700     ELSE
007800         SET RESOLVED-FROM-DEFAULT TO TRUE
007900         MOVE 55.0 TO RD-RESOLVED-RELIABILITY.
008000
008100 100-EXIT.
008200     EXIT.
008300
008400 200-DAUGHTER-COUNT-TIERS.
008500     MOVE "200-DAUGHTER-COUNT-TIERS" TO PARA-NAME.
008600     IF RD-DAUGHTER-COUNT >= 1000
008700         MOVE 99.0 TO RD-RESOLVED-RELIABILITY
008800     ELSE IF RD-DAUGHTER-COUNT >= 500
008900         MOVE 95.0 TO RD-RESOLVED-RELIABILITY
009000     ELSE IF RD-DAUGHTER-COUNT >= 100
009100         MOVE 85.0 TO RD-RESOLVED-RELIABILITY
009200     ELSE IF RD-DAUGHTER-COUNT >= 50
009300         MOVE 80.0 TO RD-RESOLVED-RELIABILITY
009400     ELSE IF RD-DAUGHTER-COUNT >= 1
009500         MOVE 75.0 TO RD-RESOLVED-RELIABILITY
009600     ELSE
009700         SET RESOLVED-FROM-DEFAULT TO TRUE
009800         MOVE 75.0 TO RD-RESOLVED-RELIABILITY.
009900 200-EXIT.
010000     EXIT.
