000100******************************************************************
000200*    GENMATE-copybook-BULREC                                     *
000300*                                                                *
000400*    STUD BULL RECORD -- ONE PER MARKETED NAAB CODE.  BULEDIT    *
000500*    READS THIS LAYOUT OFF THE RAW STUD-FEED FILE, RANGE-EDITS   *
000600*    THE NUMERIC FIELDS (SEE U7 IN 300-FIELD-RANGE-EDITS) AND    *
000700*    REWRITES THE SAME LAYOUT TO THE EDITED BULL FILE.  MATEMAIN *
000750*    LOADS THE EDITED FILE INTO BUL-TABLE (SEE ITS 050-LOAD-      *
000800*    BULL-TABLE PARAGRAPH) FOR THE IN-MEMORY RANKING PASS.       *
000900*                                                                *
001000*    SAME MISSING-VALUE SENTINEL CONVENTION AS FEMREC.           *
001100******************************************************************
001200 01  BUL-RECORD-DATA.
001300     05  BUL-CODE                    PIC X(10).
001400     05  BUL-NAME                    PIC X(20).
001500     05  BUL-SOURCE                  PIC X(12).
001600     05  BUL-SIRE-NAAB               PIC X(10).
001700     05  BUL-MGS-NAAB                PIC X(10).
001800     05  BUL-MILK                    PIC S9(5)V99.
001900     05  BUL-PROTEIN                 PIC S9(4)V99.
002000     05  BUL-FAT                     PIC S9(4)V99.
002100     05  BUL-PROT-PCT                PIC S9(1)V99.
002200     05  BUL-FAT-PCT                 PIC S9(1)V99.
002300     05  BUL-NET-MERIT               PIC S9(5)V99.
002400     05  BUL-PL                      PIC S9(3)V99.
002500     05  BUL-SCS                     PIC S9(1)V99.
002600     05  BUL-DPR                     PIC S9(3)V99.
002700     05  BUL-HCR                     PIC S9(3)V99.
002800     05  BUL-CCR                     PIC S9(3)V99.
002900     05  BUL-FERT-IDX                PIC S9(3)V99.
003000     05  BUL-UDC                     PIC S9(1)V99.
003100     05  BUL-FLC                     PIC S9(1)V99.
003200     05  BUL-PTAT                    PIC S9(1)V99.
003300     05  BUL-FEED-SAVED              PIC S9(4)V99.
003400     05  BUL-RFI                     PIC S9(4)V99.
003500     05  BUL-SCE                     PIC S9(2)V99.
003600     05  BUL-DCE                     PIC S9(2)V99.
003700     05  BUL-SSB                     PIC S9(2)V99.
003800     05  BUL-DSB                     PIC S9(2)V99.
003900     05  BUL-GFI                     PIC S9(3)V99.
004000     05  BUL-COW-LIV                 PIC S9(3)V99.
004100     05  BUL-RELIABILITY             PIC S9(3)V99.
004200     05  BUL-DAUGHTERS               PIC 9(06).
004300     05  BUL-AVAILABLE               PIC X(01).
004400         88  BUL-IS-AVAILABLE        VALUE 'Y'.
004500         88  BUL-NOT-AVAILABLE       VALUE 'N'.
004600     05  BUL-HAPLOTYPES.
004700         10  BUL-HH1                 PIC X(01).
004800             88  BUL-HH1-FREE        VALUE 'F'.
004900             88  BUL-HH1-CARRIER     VALUE 'C'.
005000             88  BUL-HH1-UNKNOWN     VALUE 'U'.
005100         10  BUL-HH2                 PIC X(01).
005200             88  BUL-HH2-FREE        VALUE 'F'.
005300             88  BUL-HH2-CARRIER     VALUE 'C'.
005400             88  BUL-HH2-UNKNOWN     VALUE 'U'.
005500         10  BUL-HH3                 PIC X(01).
005600             88  BUL-HH3-FREE        VALUE 'F'.
005700             88  BUL-HH3-CARRIER     VALUE 'C'.
005800             88  BUL-HH3-UNKNOWN     VALUE 'U'.
005900         10  BUL-HH4                 PIC X(01).
006000             88  BUL-HH4-FREE        VALUE 'F'.
006100             88  BUL-HH4-CARRIER     VALUE 'C'.
006200             88  BUL-HH4-UNKNOWN     VALUE 'U'.
006300         10  BUL-HH5                 PIC X(01).
006400             88  BUL-HH5-FREE        VALUE 'F'.
006500             88  BUL-HH5-CARRIER     VALUE 'C'.
006600             88  BUL-HH5-UNKNOWN     VALUE 'U'.
006700         10  BUL-HH6                 PIC X(01).
006800             88  BUL-HH6-FREE        VALUE 'F'.
006900             88  BUL-HH6-CARRIER     VALUE 'C'.
007000             88  BUL-HH6-UNKNOWN     VALUE 'U'.
007100     05  BUL-HAPLOTYPE-TBL REDEFINES BUL-HAPLOTYPES.
007200         10  BUL-HH-ENTRY            PIC X(01) OCCURS 6 TIMES
007300                                     INDEXED BY BUL-HH-IDX.
007400     05  FILLER                      PIC X(08).
