000100******************************************************************
000200*    GENMATE-copybook-FEMREC                                     *
000300*                                                                *
000400*    FEMALE HERD RECORD -- ONE PER COW/HEIFER ON THE GENEFY      *
000500*    HERD-INVENTORY EXTRACT.  READ SEQUENTIAL BY MATEMAIN, ONE   *
000600*    FEMALE DRIVES THE BULL-RANKING PASS FOR THAT ANIMAL.        *
000700*                                                                *
000800*    MISSING-VALUE CONVENTION: A TRAIT FIELD HOLDING ITS OWN     *
000900*    ALL-NINES NEGATIVE VALUE (E.G. -999.99 IN A S9(3)V99 FIELD) *
001000*    MEANS THE VALUE WAS NOT SUPPLIED BY THE BREED ASSOCIATION   *
001100*    FEED.  GENECALC AND INBRED TEST FOR THIS SENTINEL BEFORE    *
001200*    USING A FIELD -- SEE COPY TRAITTAB.                         *
001300******************************************************************
001400 01  FEM-RECORD-DATA.
001500     05  FEM-ID                      PIC X(08).
001600     05  FEM-REG-ID                  PIC X(15).
001700     05  FEM-NAME                    PIC X(20).
001800     05  FEM-SIRE-NAAB               PIC X(10).
001900     05  FEM-MGS-NAAB                PIC X(10).
002000     05  FEM-MILK                    PIC S9(5)V99.
002100     05  FEM-PROTEIN                 PIC S9(4)V99.
002200     05  FEM-FAT                     PIC S9(4)V99.
002300     05  FEM-PROT-PCT                PIC S9(1)V99.
002400     05  FEM-FAT-PCT                 PIC S9(1)V99.
002500     05  FEM-NET-MERIT               PIC S9(5)V99.
002600     05  FEM-PL                      PIC S9(3)V99.
002700     05  FEM-SCS                     PIC S9(1)V99.
002800     05  FEM-DPR                     PIC S9(3)V99.
002900     05  FEM-HCR                     PIC S9(3)V99.
003000     05  FEM-CCR                     PIC S9(3)V99.
003100     05  FEM-FERT-IDX                PIC S9(3)V99.
003200     05  FEM-UDC                     PIC S9(1)V99.
003300     05  FEM-FLC                     PIC S9(1)V99.
003400     05  FEM-PTAT                    PIC S9(1)V99.
003500     05  FEM-GINB                    PIC S9(3)V99.
003600     05  FEM-COW-LIV                 PIC S9(3)V99.
003700     05  FEM-RELIABILITY             PIC S9(3)V99.
003800     05  FEM-HAPLOTYPES.
003900         10  FEM-HH1                 PIC X(01).
004000             88  FEM-HH1-FREE        VALUE 'F'.
004100             88  FEM-HH1-CARRIER     VALUE 'C'.
004200             88  FEM-HH1-UNKNOWN     VALUE 'U'.
004300         10  FEM-HH2                 PIC X(01).
004400             88  FEM-HH2-FREE        VALUE 'F'.
004500             88  FEM-HH2-CARRIER     VALUE 'C'.
004600             88  FEM-HH2-UNKNOWN     VALUE 'U'.
004700         10  FEM-HH3                 PIC X(01).
004800             88  FEM-HH3-FREE        VALUE 'F'.
004900             88  FEM-HH3-CARRIER     VALUE 'C'.
005000             88  FEM-HH3-UNKNOWN     VALUE 'U'.
005100         10  FEM-HH4                 PIC X(01).
005200             88  FEM-HH4-FREE        VALUE 'F'.
005300             88  FEM-HH4-CARRIER     VALUE 'C'.
005400             88  FEM-HH4-UNKNOWN     VALUE 'U'.
005500         10  FEM-HH5                 PIC X(01).
005600             88  FEM-HH5-FREE        VALUE 'F'.
005700             88  FEM-HH5-CARRIER     VALUE 'C'.
005800             88  FEM-HH5-UNKNOWN     VALUE 'U'.
005900         10  FEM-HH6                 PIC X(01).
006000             88  FEM-HH6-FREE        VALUE 'F'.
006100             88  FEM-HH6-CARRIER     VALUE 'C'.
006200             88  FEM-HH6-UNKNOWN     VALUE 'U'.
006300     05  FEM-HAPLOTYPE-TBL REDEFINES FEM-HAPLOTYPES.
006400         10  FEM-HH-ENTRY            PIC X(01) OCCURS 6 TIMES
006500                                     INDEXED BY FEM-HH-IDX.
006600     05  FILLER                      PIC X(07).
