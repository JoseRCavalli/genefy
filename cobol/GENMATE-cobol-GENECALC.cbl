000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GENECALC.
000400 AUTHOR. R. OYELARAN.
000500 INSTALLATION. GENEFY GENETIC SERVICES -- BATCH SYSTEMS.
000600 DATE-WRITTEN. 04/22/91.
000700 DATE-COMPILED. 04/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM RETURNS THE WEIGHTED ECONOMIC INDEX
001300*         (IEP) FOR ONE PROPOSED COW X BULL MATING.  INTERNALLY
001400*         IT BUILDS A PREDICTED PRODUCING PROGENY VALUE (PPPV)
001500*         FOR EVERY TRAIT THE HERD EXTRACT AND STUD FEED BOTH
001600*         CARRY, THEN ROLLS THOSE UP BY CATEGORY (PRODUCTION,
001700*         HEALTH, FERTILITY, TYPE, EFFICIENCY, CALVING), APPLIES
001800*         THE INBREEDING PENALTY, NORMALIZES 0-100 AND GRADES.
001900*
002000*         CALLER MUST RESOLVE GC-COW-RELIABILITY AND GC-BULL-
002100*         RELIABILITY (VIA RELDFLT) AND THE EXPECTED INBREEDING
002200*         (VIA INBRED) BEFORE CALLING -- THIS PROGRAM DOES NOT
002300*         CALL EITHER.
002400*
002500*         THE EFFICIENCY AND CALVING CATEGORY TRAITS (FEED-SAVED,
002600*         RFI, SCE, DCE, SSB, DSB) ARE STUD-SIDE ONLY ON THE HERD
002700*         EXTRACT LAYOUT -- THEY NEVER PRODUCE A PPPV HERE AND
002800*         THEIR CATEGORIES CONTRIBUTE ZERO TO THE BASE SCORE, THE
002900*         SAME AS ANY OTHER TRAIT THE BREED ASSOCIATION DIDN'T
003000*         FEED FOR A GIVEN ANIMAL.  SEE COPY TRAITTAB.
003100*
003200******************************************************************
003300*    CHANGE LOG
003400******************************************************************
003500*    04/22/91  RAO  ORIGINAL PROGRAM -- TICKET GNM-0018
003600*    10/05/91  RAO  MENDELIAN SAMPLING VARIANCE WAS USING THE
003700*                   RAW RELIABILITY SCALE (0-100) IN PLACE OF
003800*                   THE 0-1 AVERAGE -- GNM-0027, SCORES WERE
003900*                   RUNNING FAR TOO LOW
004000*    02/11/93  DLT  ADDED THE NEWTON'S-METHOD SQUARE ROOT IN
004100*                   280-CALC-SQUARE-ROOT -- NO SQRT VERB ON
004200*                   THIS COMPILER REVISION, GNM-0052
004300*    07/19/95  DLT  CATEGORY WEIGHT TABLE REVISED PER BREED
004400*                   ASSOC GNM-0081 NOTICE (FERTILITY UP TO .18
004500*                   FROM .15, EFFICIENCY ADDED)
004600*    11/21/98  MPK  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM,
004700*                   NO CHANGES REQUIRED, SIGNED OFF GNM-0110
004800*    04/03/03  JQH  NORMALIZED SCORE NOW CLAMPED TO 0-100 --
004900*                   A HEAVY INBREEDING PENALTY COULD DRIVE IT
005000*                   NEGATIVE, GNM-0163
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 INPUT-OUTPUT SECTION.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200 01  PARA-NAME                   PIC X(24) VALUE SPACES.
006300
006400 COPY TRAITTAB.
006500
006600 01  STAGED-TRAIT-VALUES.
006700     05  FEM-TRAIT-VALUE  PIC S9(05)V99 COMP-3 OCCURS 15 TIMES.
006800     05  BUL-TRAIT-VALUE  PIC S9(05)V99 COMP-3 OCCURS 15 TIMES.
006900
007000 01  PPPV-WORK-AREA.
007100     05  PPPV-ENTRY OCCURS 15 TIMES.
007200         10  PPPV-EXISTS-SW      PIC X(01) VALUE 'N'.
007300             88  PPPV-EXISTS          VALUE 'Y'.
007400         10  PPPV-VALUE          PIC S9(05)V99   COMP-3.
007500         10  PPPV-MSV            PIC S9(05)V9999 COMP-3.
007600         10  PPPV-SD             PIC S9(03)V99   COMP-3.
007700         10  PPPV-Z-SCORE        PIC S9(03)V9999 COMP-3.
007800         10  PPPV-COMBINED-REL   PIC S9(03)V9    COMP-3.
007900         10  PPPV-CI-LOW         PIC S9(05)V99   COMP-3.
008000         10  PPPV-CI-HIGH        PIC S9(05)V99   COMP-3.
008100         10  PPPV-LABEL          PIC X(12).
008200
008300 01  CAT-SUM-AREA.
008400     05  CAT-SUM-WORK  PIC S9(03)V9999 COMP-3 OCCURS 6 TIMES
008500                       INDEXED BY CS-IDX.
008600 01  CAT-SUM-DUMP REDEFINES CAT-SUM-AREA.
008700     05  CAT-SUM-DUMP-X              PIC X(24).
008800
008900 01  WS-WORK-FIELDS.
009000     05  WS-REL-SUM              PIC S9(03)V9    COMP-3.
009100     05  WS-AVG-REL              PIC 9V9999      COMP-3.
009200     05  WS-Z                    PIC S9(03)V9999 COMP-3.
009300     05  WS-BASE-SCORE           PIC S9(03)V999  COMP-3.
009400     05  WS-PENALTY              PIC S9(03)V999  COMP-3.
009500     05  WS-RAW                  PIC S9(03)V999  COMP-3.
009550     05  WS-NORM-SIGNED          PIC S9(03)V9    COMP-3.
009600     05  WS-REL-COUNT            PIC 9(02)       COMP.
009700     05  WS-REL-TOTAL            PIC S9(05)V9    COMP-3.
009800     05  WS-SQRT-GUESS           PIC S9(05)V9999 COMP-3.
009900     05  WS-SQRT-CTR             PIC 9(02)       COMP.
010000
010100 LINKAGE SECTION.
010200 01  GENECALC-LINKAGE.
010300     05  GC-FEMALE.
010400         COPY FEMREC.
010500     05  GC-BULL.
010600         COPY BULREC.
010700     05  GC-COW-RELIABILITY      PIC S9(03)V9.
010800     05  GC-BULL-RELIABILITY     PIC S9(03)V9.
010900     05  GC-EXPECTED-INBREEDING  PIC 9(02)V99.
011000     05  GC-NORMALIZED-IEP       PIC 9(03)V9.
011100     05  GC-AVG-RELIABILITY      PIC 9(03)V9.
011200     05  GC-GRADE                PIC X(16).
011300 01  RETURN-CD                   PIC S9(04) COMP.
011400
011500 PROCEDURE DIVISION USING GENECALC-LINKAGE, RETURN-CD.
011600     IF NOT TRAIT-TBL-LOADED
011700         PERFORM 050-BUILD-TRAIT-TABLE THRU 050-EXIT.
011800     PERFORM 060-STAGE-TRAIT-VALUES THRU 060-EXIT.
011900     PERFORM 200-CALC-PPPV-ALL-TRAITS THRU 200-EXIT.
012000     PERFORM 300-BUILD-CATEGORY-SUMS THRU 300-EXIT.
012100     PERFORM 400-CALC-BASE-SCORE THRU 400-EXIT.
012200     PERFORM 430-CALC-PENALTY THRU 430-EXIT.
012300     PERFORM 440-NORMALIZE-SCORE THRU 440-EXIT.
012400     PERFORM 460-AVERAGE-RELIABILITY THRU 460-EXIT.
012500     PERFORM 480-ASSIGN-GRADE THRU 480-EXIT.
012600     MOVE ZERO TO RETURN-CD.
012700     GOBACK.
012800
012900 050-BUILD-TRAIT-TABLE.
013000     MOVE "050-BUILD-TRAIT-TABLE" TO PARA-NAME.
013100     MOVE 'MILK    ' TO TRAIT-ID(1).
013200     MOVE 1 TO TRAIT-CATEGORY(1).     MOVE .400 TO TRAIT-CAT-WEIGHT(1).
013300     MOVE .3000 TO TRAIT-HERITABILITY(1).
013400     MOVE 500.0000 TO TRAIT-POP-MEAN(1). MOVE 700.0000 TO TRAIT-POP-STD(1).
013500     MOVE 'N' TO TRAIT-LOWBETTER-SW(1). MOVE -99999.99 TO TRAIT-SENTINEL(1).
013600
013700     MOVE 'PROTEIN ' TO TRAIT-ID(2).
013800     MOVE 1 TO TRAIT-CATEGORY(2).     MOVE .300 TO TRAIT-CAT-WEIGHT(2).
013900     MOVE .3000 TO TRAIT-HERITABILITY(2).
014000     MOVE 20.0000 TO TRAIT-POP-MEAN(2). MOVE 25.0000 TO TRAIT-POP-STD(2).
014100     MOVE 'N' TO TRAIT-LOWBETTER-SW(2). MOVE -9999.99 TO TRAIT-SENTINEL(2).
014200
014300     MOVE 'FAT     ' TO TRAIT-ID(3).
014400     MOVE 1 TO TRAIT-CATEGORY(3).     MOVE .200 TO TRAIT-CAT-WEIGHT(3).
014500     MOVE .3000 TO TRAIT-HERITABILITY(3).
014600     MOVE 25.0000 TO TRAIT-POP-MEAN(3). MOVE 35.0000 TO TRAIT-POP-STD(3).
014700     MOVE 'N' TO TRAIT-LOWBETTER-SW(3). MOVE -9999.99 TO TRAIT-SENTINEL(3).
014800
014900     MOVE 'PROTPCT ' TO TRAIT-ID(4).
015000     MOVE 1 TO TRAIT-CATEGORY(4).     MOVE .050 TO TRAIT-CAT-WEIGHT(4).
015100     MOVE .5000 TO TRAIT-HERITABILITY(4).
015200     MOVE 0.0000 TO TRAIT-POP-MEAN(4). MOVE .0800 TO TRAIT-POP-STD(4).
015300     MOVE 'N' TO TRAIT-LOWBETTER-SW(4). MOVE -9.99 TO TRAIT-SENTINEL(4).
015400
015500     MOVE 'FATPCT  ' TO TRAIT-ID(5).
015600     MOVE 1 TO TRAIT-CATEGORY(5).     MOVE .050 TO TRAIT-CAT-WEIGHT(5).
015700     MOVE .5000 TO TRAIT-HERITABILITY(5).
015800     MOVE 0.0000 TO TRAIT-POP-MEAN(5). MOVE .1500 TO TRAIT-POP-STD(5).
015900     MOVE 'N' TO TRAIT-LOWBETTER-SW(5). MOVE -9.99 TO TRAIT-SENTINEL(5).
016000
016100     MOVE 'PL      ' TO TRAIT-ID(6).
016200     MOVE 2 TO TRAIT-CATEGORY(6).     MOVE .350 TO TRAIT-CAT-WEIGHT(6).
016300     MOVE .0800 TO TRAIT-HERITABILITY(6).
016400     MOVE 3.0000 TO TRAIT-POP-MEAN(6). MOVE 2.5000 TO TRAIT-POP-STD(6).
016500     MOVE 'N' TO TRAIT-LOWBETTER-SW(6). MOVE -999.99 TO TRAIT-SENTINEL(6).
016600
016700     MOVE 'SCS     ' TO TRAIT-ID(7).
016800     MOVE 2 TO TRAIT-CATEGORY(7).     MOVE .200 TO TRAIT-CAT-WEIGHT(7).
016900     MOVE .1200 TO TRAIT-HERITABILITY(7).
017000     MOVE 2.8500 TO TRAIT-POP-MEAN(7). MOVE .1500 TO TRAIT-POP-STD(7).
017100     MOVE 'Y' TO TRAIT-LOWBETTER-SW(7). MOVE -9.99 TO TRAIT-SENTINEL(7).
017200
017300     MOVE 'COWLIV  ' TO TRAIT-ID(8).
017400     MOVE 2 TO TRAIT-CATEGORY(8).     MOVE .150 TO TRAIT-CAT-WEIGHT(8).
017500     MOVE .0200 TO TRAIT-HERITABILITY(8).
017600     MOVE 2.0000 TO TRAIT-POP-MEAN(8). MOVE 2.5000 TO TRAIT-POP-STD(8).
017700     MOVE 'N' TO TRAIT-LOWBETTER-SW(8). MOVE -999.99 TO TRAIT-SENTINEL(8).
017800
017900     MOVE 'FERTIDX ' TO TRAIT-ID(9).
018000     MOVE 3 TO TRAIT-CATEGORY(9).     MOVE .300 TO TRAIT-CAT-WEIGHT(9).
018100     MOVE .0400 TO TRAIT-HERITABILITY(9).
018200     MOVE .5000 TO TRAIT-POP-MEAN(9). MOVE 1.5000 TO TRAIT-POP-STD(9).
018300     MOVE 'N' TO TRAIT-LOWBETTER-SW(9). MOVE -999.99 TO TRAIT-SENTINEL(9).
018400
018500     MOVE 'DPR     ' TO TRAIT-ID(10).
018600     MOVE 3 TO TRAIT-CATEGORY(10).    MOVE .250 TO TRAIT-CAT-WEIGHT(10).
018700     MOVE .0400 TO TRAIT-HERITABILITY(10).
018800     MOVE .5000 TO TRAIT-POP-MEAN(10). MOVE 2.0000 TO TRAIT-POP-STD(10).
018900     MOVE 'N' TO TRAIT-LOWBETTER-SW(10). MOVE -999.99 TO TRAIT-SENTINEL(10).
019000
019100     MOVE 'CCR     ' TO TRAIT-ID(11).
019200     MOVE 3 TO TRAIT-CATEGORY(11).    MOVE .200 TO TRAIT-CAT-WEIGHT(11).
019300     MOVE .0200 TO TRAIT-HERITABILITY(11).
019400     MOVE .5000 TO TRAIT-POP-MEAN(11). MOVE 2.5000 TO TRAIT-POP-STD(11).
019500     MOVE 'N' TO TRAIT-LOWBETTER-SW(11). MOVE -999.99 TO TRAIT-SENTINEL(11).
019600
019700     MOVE 'HCR     ' TO TRAIT-ID(12).
019800     MOVE 3 TO TRAIT-CATEGORY(12).    MOVE .150 TO TRAIT-CAT-WEIGHT(12).
019900     MOVE .0100 TO TRAIT-HERITABILITY(12).
020000     MOVE .5000 TO TRAIT-POP-MEAN(12). MOVE 2.5000 TO TRAIT-POP-STD(12).
020100     MOVE 'N' TO TRAIT-LOWBETTER-SW(12). MOVE -999.99 TO TRAIT-SENTINEL(12).
020200
020300     MOVE 'UDC     ' TO TRAIT-ID(13).
020400     MOVE 4 TO TRAIT-CATEGORY(13).    MOVE .400 TO TRAIT-CAT-WEIGHT(13).
020500     MOVE .2500 TO TRAIT-HERITABILITY(13).
020600     MOVE .5000 TO TRAIT-POP-MEAN(13). MOVE 1.2000 TO TRAIT-POP-STD(13).
020700     MOVE 'N' TO TRAIT-LOWBETTER-SW(13). MOVE -9.99 TO TRAIT-SENTINEL(13).
020800
020900     MOVE 'FLC     ' TO TRAIT-ID(14).
021000     MOVE 4 TO TRAIT-CATEGORY(14).    MOVE .300 TO TRAIT-CAT-WEIGHT(14).
021100     MOVE .1500 TO TRAIT-HERITABILITY(14).
021200     MOVE .3000 TO TRAIT-POP-MEAN(14). MOVE 1.0000 TO TRAIT-POP-STD(14).
021300     MOVE 'N' TO TRAIT-LOWBETTER-SW(14). MOVE -9.99 TO TRAIT-SENTINEL(14).
021400
021500     MOVE 'PTAT    ' TO TRAIT-ID(15).
021600     MOVE 4 TO TRAIT-CATEGORY(15).    MOVE .200 TO TRAIT-CAT-WEIGHT(15).
021700     MOVE .3000 TO TRAIT-HERITABILITY(15).
021800     MOVE .5000 TO TRAIT-POP-MEAN(15). MOVE 1.5000 TO TRAIT-POP-STD(15).
021900     MOVE 'N' TO TRAIT-LOWBETTER-SW(15). MOVE -9.99 TO TRAIT-SENTINEL(15).
022000
022100     MOVE .30 TO CATEGORY-WEIGHT(1).
022200     MOVE .20 TO CATEGORY-WEIGHT(2).
022300     MOVE .18 TO CATEGORY-WEIGHT(3).
022400     MOVE .12 TO CATEGORY-WEIGHT(4).
022500     MOVE .12 TO CATEGORY-WEIGHT(5).
022600     MOVE .08 TO CATEGORY-WEIGHT(6).
022700     SET TRAIT-TBL-LOADED TO TRUE.
022800 050-EXIT.
022900     EXIT.
023000
023100 060-STAGE-TRAIT-VALUES.
023200     MOVE "060-STAGE-TRAIT-VALUES" TO PARA-NAME.
023300     MOVE FEM-MILK     TO FEM-TRAIT-VALUE(1).
023400     MOVE FEM-PROTEIN  TO FEM-TRAIT-VALUE(2).
023500     MOVE FEM-FAT      TO FEM-TRAIT-VALUE(3).
023600     MOVE FEM-PROT-PCT TO FEM-TRAIT-VALUE(4).
023700     MOVE FEM-FAT-PCT  TO FEM-TRAIT-VALUE(5).
023800     MOVE FEM-PL       TO FEM-TRAIT-VALUE(6).
023900     MOVE FEM-SCS      TO FEM-TRAIT-VALUE(7).
024000     MOVE FEM-COW-LIV  TO FEM-TRAIT-VALUE(8).
024100     MOVE FEM-FERT-IDX TO FEM-TRAIT-VALUE(9).
024200     MOVE FEM-DPR      TO FEM-TRAIT-VALUE(10).
024300     MOVE FEM-CCR      TO FEM-TRAIT-VALUE(11).
024400     MOVE FEM-HCR      TO FEM-TRAIT-VALUE(12).
024500     MOVE FEM-UDC      TO FEM-TRAIT-VALUE(13).
024600     MOVE FEM-FLC      TO FEM-TRAIT-VALUE(14).
024700     MOVE FEM-PTAT     TO FEM-TRAIT-VALUE(15).
024800
024900     MOVE BUL-MILK     TO BUL-TRAIT-VALUE(1).
025000     MOVE BUL-PROTEIN  TO BUL-TRAIT-VALUE(2).
025100     MOVE BUL-FAT      TO BUL-TRAIT-VALUE(3).
025200     MOVE BUL-PROT-PCT TO BUL-TRAIT-VALUE(4).
025300     MOVE BUL-FAT-PCT  TO BUL-TRAIT-VALUE(5).
025400     MOVE BUL-PL       TO BUL-TRAIT-VALUE(6).
025500     MOVE BUL-SCS      TO BUL-TRAIT-VALUE(7).
025600     MOVE BUL-COW-LIV  TO BUL-TRAIT-VALUE(8).
025700     MOVE BUL-FERT-IDX TO BUL-TRAIT-VALUE(9).
025800     MOVE BUL-DPR      TO BUL-TRAIT-VALUE(10).
025900     MOVE BUL-CCR      TO BUL-TRAIT-VALUE(11).
026000     MOVE BUL-HCR      TO BUL-TRAIT-VALUE(12).
026100     MOVE BUL-UDC      TO BUL-TRAIT-VALUE(13).
026200     MOVE BUL-FLC      TO BUL-TRAIT-VALUE(14).
026300     MOVE BUL-PTAT     TO BUL-TRAIT-VALUE(15).
026400 060-EXIT.
026500     EXIT.
026600
026700 200-CALC-PPPV-ALL-TRAITS.
026800     MOVE "200-CALC-PPPV-ALL-TRAITS" TO PARA-NAME.
026900     PERFORM 220-CALC-ONE-PPPV THRU 220-EXIT
027000         VARYING TRAIT-IDX FROM 1 BY 1 UNTIL TRAIT-IDX > 15.
027100 200-EXIT.
027200     EXIT.
027300
027400 220-CALC-ONE-PPPV.
027500     MOVE 'N' TO PPPV-EXISTS-SW(TRAIT-IDX).
027600     IF FEM-TRAIT-VALUE(TRAIT-IDX) = TRAIT-SENTINEL(TRAIT-IDX)
027700        OR BUL-TRAIT-VALUE(TRAIT-IDX) = TRAIT-SENTINEL(TRAIT-IDX)
027800         GO TO 220-EXIT.
027900
028000     MOVE 'Y' TO PPPV-EXISTS-SW(TRAIT-IDX).
028100     COMPUTE WS-REL-SUM = GC-BULL-RELIABILITY + GC-COW-RELIABILITY.
028200     IF WS-REL-SUM > 0
028300         COMPUTE PPPV-VALUE(TRAIT-IDX) ROUNDED =
028400             (GC-BULL-RELIABILITY * BUL-TRAIT-VALUE(TRAIT-IDX) +
028500              GC-COW-RELIABILITY  * FEM-TRAIT-VALUE(TRAIT-IDX))
028600              / WS-REL-SUM
028700     ELSE
028800         COMPUTE PPPV-VALUE(TRAIT-IDX) ROUNDED =
028900             (BUL-TRAIT-VALUE(TRAIT-IDX) + FEM-TRAIT-VALUE(TRAIT-IDX)) / 2.
029000
029100     COMPUTE WS-AVG-REL = WS-REL-SUM / 200.
029200     COMPUTE PPPV-MSV(TRAIT-IDX) ROUNDED =
029300         .5 * (1 - (.5 * WS-AVG-REL)) * TRAIT-HERITABILITY(TRAIT-IDX)
029400         * TRAIT-POP-STD(TRAIT-IDX) * TRAIT-POP-STD(TRAIT-IDX).
029500
029600     IF PPPV-MSV(TRAIT-IDX) > 0
029700         PERFORM 280-CALC-SQUARE-ROOT THRU 280-EXIT
029800         COMPUTE PPPV-SD(TRAIT-IDX) ROUNDED = WS-SQRT-GUESS
029900     ELSE
030000         MOVE 0 TO PPPV-SD(TRAIT-IDX).
030100
030200     COMPUTE PPPV-CI-LOW(TRAIT-IDX)  ROUNDED =
030300         PPPV-VALUE(TRAIT-IDX) - (1.96 * PPPV-SD(TRAIT-IDX)).
030400     COMPUTE PPPV-CI-HIGH(TRAIT-IDX) ROUNDED =
030500         PPPV-VALUE(TRAIT-IDX) + (1.96 * PPPV-SD(TRAIT-IDX)).
030600
030700     COMPUTE PPPV-COMBINED-REL(TRAIT-IDX) ROUNDED =
030800         (WS-REL-SUM / 4) + 25.
030900
031000     PERFORM 250-CALC-Z-SCORE THRU 250-EXIT.
031100     MOVE WS-Z TO PPPV-Z-SCORE(TRAIT-IDX).
031200     PERFORM 270-ASSIGN-INTERP-LABEL THRU 270-EXIT.
031300 220-EXIT.
031400     EXIT.
031500
031600 250-CALC-Z-SCORE.
031700     MOVE "250-CALC-Z-SCORE" TO PARA-NAME.
031800     IF TRAIT-POP-STD(TRAIT-IDX) = 0
031900         COMPUTE WS-Z = PPPV-VALUE(TRAIT-IDX) - TRAIT-POP-MEAN(TRAIT-IDX)
032000     ELSE
032100         COMPUTE WS-Z =
032200             (PPPV-VALUE(TRAIT-IDX) - TRAIT-POP-MEAN(TRAIT-IDX))
032300             / TRAIT-POP-STD(TRAIT-IDX).
032400     IF TRAIT-LOWER-IS-BETTER(TRAIT-IDX)
032500         COMPUTE WS-Z = WS-Z * -1.
032600 250-EXIT.
032700     EXIT.
032800
032900 270-ASSIGN-INTERP-LABEL.
033000     MOVE "270-ASSIGN-INTERP-LABEL" TO PARA-NAME.
033100     IF WS-Z >= 2
033200         MOVE 'EXCEPTIONAL ' TO PPPV-LABEL(TRAIT-IDX)
033300     ELSE IF WS-Z >= 1
033400         MOVE 'VERY HIGH   ' TO PPPV-LABEL(TRAIT-IDX)
033500     ELSE IF WS-Z >= .5
033600         MOVE 'HIGH        ' TO PPPV-LABEL(TRAIT-IDX)
033700     ELSE IF WS-Z >= -.5
033800         MOVE 'AVERAGE     ' TO PPPV-LABEL(TRAIT-IDX)
033900     ELSE IF WS-Z >= -1
034000         MOVE 'LOW         ' TO PPPV-LABEL(TRAIT-IDX)
034100     ELSE
034200         MOVE 'VERY LOW    ' TO PPPV-LABEL(TRAIT-IDX).
034300 270-EXIT.
034400     EXIT.
034500
034600 280-CALC-SQUARE-ROOT.
034700*    NEWTON'S METHOD -- NO SQRT VERB ON THIS COMPILER REVISION.
034800     MOVE "280-CALC-SQUARE-ROOT" TO PARA-NAME.
034900     MOVE PPPV-MSV(TRAIT-IDX) TO WS-SQRT-GUESS.
035000     PERFORM 285-SQRT-ITERATE THRU 285-EXIT
035100         VARYING WS-SQRT-CTR FROM 1 BY 1 UNTIL WS-SQRT-CTR > 8.
035200 280-EXIT.
035300     EXIT.
035400
035500 285-SQRT-ITERATE.
035600     COMPUTE WS-SQRT-GUESS ROUNDED =
035700         (WS-SQRT-GUESS + (PPPV-MSV(TRAIT-IDX) / WS-SQRT-GUESS)) / 2.
035800 285-EXIT.
035900     EXIT.
036000
036100 300-BUILD-CATEGORY-SUMS.
036200     MOVE "300-BUILD-CATEGORY-SUMS" TO PARA-NAME.
036300     PERFORM 320-ZERO-ONE-CATEGORY THRU 320-EXIT
036400         VARYING CS-IDX FROM 1 BY 1 UNTIL CS-IDX > 6.
036500     PERFORM 340-ADD-TRAIT-TO-CATEGORY THRU 340-EXIT
036600         VARYING TRAIT-IDX FROM 1 BY 1 UNTIL TRAIT-IDX > 15.
036700 300-EXIT.
036800     EXIT.
036900
037000 320-ZERO-ONE-CATEGORY.
037100     MOVE 0 TO CAT-SUM-WORK(CS-IDX).
037200 320-EXIT.
037300     EXIT.
037400
037500 340-ADD-TRAIT-TO-CATEGORY.
037600     IF PPPV-EXISTS(TRAIT-IDX)
037700         SET CS-IDX TO TRAIT-CATEGORY(TRAIT-IDX)
037800         COMPUTE CAT-SUM-WORK(CS-IDX) ROUNDED =
037900             CAT-SUM-WORK(CS-IDX) +
038000             (TRAIT-CAT-WEIGHT(TRAIT-IDX) * PPPV-Z-SCORE(TRAIT-IDX)).
038100 340-EXIT.
038200     EXIT.
038300
038400 400-CALC-BASE-SCORE.
038500     MOVE "400-CALC-BASE-SCORE" TO PARA-NAME.
038600     MOVE 0 TO WS-BASE-SCORE.
038700     PERFORM 420-ADD-ONE-CATEGORY THRU 420-EXIT
038800         VARYING CS-IDX FROM 1 BY 1 UNTIL CS-IDX > 6.
038900 400-EXIT.
039000     EXIT.
039100
039200 420-ADD-ONE-CATEGORY.
039300     COMPUTE WS-BASE-SCORE ROUNDED =
039400         WS-BASE-SCORE + (CATEGORY-WEIGHT(CS-IDX) * CAT-SUM-WORK(CS-IDX)).
039500 420-EXIT.
039600     EXIT.
039700
039800 430-CALC-PENALTY.
039900     MOVE "430-CALC-PENALTY" TO PARA-NAME.
040000     IF GC-EXPECTED-INBREEDING > 6.25
040100         COMPUTE WS-PENALTY ROUNDED =
040200             3.0 * (GC-EXPECTED-INBREEDING - 6.25)
040300     ELSE
040400         MOVE 0 TO WS-PENALTY.
040500 430-EXIT.
040600     EXIT.
040700
040800 440-NORMALIZE-SCORE.
040900     MOVE "440-NORMALIZE-SCORE" TO PARA-NAME.
041000     COMPUTE WS-RAW = WS-BASE-SCORE - WS-PENALTY.
041010     COMPUTE WS-NORM-SIGNED ROUNDED = 50 + (WS-RAW * 15).
041100     IF WS-NORM-SIGNED > 100
041300         MOVE 100.0 TO GC-NORMALIZED-IEP
041400     ELSE IF WS-NORM-SIGNED < 0
041500         MOVE 0 TO GC-NORMALIZED-IEP
041510     ELSE
041520         MOVE WS-NORM-SIGNED TO GC-NORMALIZED-IEP.
041600 440-EXIT.
041700     EXIT.
041800
041900 460-AVERAGE-RELIABILITY.
042000     MOVE "460-AVERAGE-RELIABILITY" TO PARA-NAME.
042100     MOVE 0 TO WS-REL-COUNT.
042200     MOVE 0 TO WS-REL-TOTAL.
042300     PERFORM 465-ADD-ONE-RELIABILITY THRU 465-EXIT
042400         VARYING TRAIT-IDX FROM 1 BY 1 UNTIL TRAIT-IDX > 15.
042500     IF WS-REL-COUNT = 0
042600         MOVE 50.0 TO GC-AVG-RELIABILITY
042700     ELSE
042800         COMPUTE GC-AVG-RELIABILITY ROUNDED =
042900             WS-REL-TOTAL / WS-REL-COUNT.
043000 460-EXIT.
043100     EXIT.
043200
043300 465-ADD-ONE-RELIABILITY.
043400     IF PPPV-EXISTS(TRAIT-IDX)
043500         ADD 1 TO WS-REL-COUNT
043600         ADD PPPV-COMBINED-REL(TRAIT-IDX) TO WS-REL-TOTAL.
043700 465-EXIT.
043800     EXIT.
043900
044000 480-ASSIGN-GRADE.
044100     MOVE "480-ASSIGN-GRADE" TO PARA-NAME.
044200     IF GC-NORMALIZED-IEP >= 85
044300         MOVE 'A+ EXCEPTIONAL  ' TO GC-GRADE
044400     ELSE IF GC-NORMALIZED-IEP >= 75
044500         MOVE 'A EXCELLENT     ' TO GC-GRADE
044600     ELSE IF GC-NORMALIZED-IEP >= 65
044700         MOVE 'B+ VERY GOOD    ' TO GC-GRADE
044800     ELSE IF GC-NORMALIZED-IEP >= 55
044900         MOVE 'B GOOD          ' TO GC-GRADE
045000     ELSE IF GC-NORMALIZED-IEP >= 45
045100         MOVE 'C AVERAGE       ' TO GC-GRADE
045200     ELSE IF GC-NORMALIZED-IEP >= 35
045300         MOVE 'D BELOW AVERAGE ' TO GC-GRADE
045400     ELSE
045500         MOVE 'F INADEQUATE    ' TO GC-GRADE.
045600 480-EXIT.
045700     EXIT.
