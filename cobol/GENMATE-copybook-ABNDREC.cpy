000100******************************************************************
000200*    GENMATE-copybook-ABNDREC                                    *
000300*    COMMON DIAGNOSTIC / ABEND SYSOUT LINE FOR ALL GENMATE JOBS  *
000400*                                                                *
000500*    WRITTEN BY THE SAME PARA-NAME/ABEND-REASON CONVENTION USED  *
000600*    ACROSS THE MATING BATCH SUITE SO ANY PROGRAM'S 1000-ABEND   *
000700*    ROUTINE CAN WRITE SYSOUT-REC FROM ABEND-REC WITHOUT CHANGE  *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                      PIC X(03) VALUE '***'.
001100     05  PARA-NAME                   PIC X(24).
001200     05  FILLER                      PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON                PIC X(40).
001400     05  FILLER                      PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL                PIC X(09).
001600     05  FILLER                      PIC X(02) VALUE SPACES.
001700     05  ACTUAL-VAL                  PIC X(09).
001800     05  FILLER                      PIC X(39) VALUE SPACES.
