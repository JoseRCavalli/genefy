000100******************************************************************
000200*    GENMATE-copybook-TRAITTAB                                   *
000300*                                                                *
000400*    THE 15-TRAIT GENETIC-EVALUATION REFERENCE TABLE.  ONLY THE  *
000500*    TRAITS CARRIED ON *BOTH* FEMREC AND BULREC QUALIFY -- THE   *
000600*    EFFICIENCY (FEED-SAVED/RFI) AND CALVING (SCE/DCE/SSB/DSB)   *
000700*    CATEGORY TRAITS ARE STUD-SIDE ONLY ON THE HERD EXTRACT AND  *
000800*    SO NEVER PRODUCE A PPPV -- THEIR CATEGORIES CONTRIBUTE A    *
000900*    ZERO SCORE TO THE INDEX, WHICH MATCHES THE BREED ASSOC'S    *
001000*    OWN "SKIP WHAT YOU DON'T HAVE" RULE (SEE U1/U2 BELOW).      *
001100*                                                                *
001200*    HOLDS, PER TRAIT, THE HERITABILITY AND POPULATION MEAN/STD  *
001300*    (U1), THE LOWER-IS-BETTER FLAG (U1 INTERPRETATION), THE IEP *
001400*    CATEGORY NUMBER AND ITS IN-CATEGORY WEIGHT (U2), AND THE    *
001500*    FIELD-WIDTH-SCALED MISSING-VALUE SENTINEL USED TO SKIP A    *
001600*    TRAIT WHEN EITHER PARENT'S VALUE WASN'T FED (U1).           *
001700*                                                                *
001800*    GENECALC LOADS THIS TABLE ONCE PER RUN (SEE             *
001900*    ITS 050-BUILD-TRAIT-TABLE PARAGRAPH, GATED BY TRAIT-TBL-    *
002000*    LOADED-SW) SINCE A CALLED SUBPROGRAM'S WORKING-STORAGE      *
002100*    STAYS RESIDENT ACROSS CALLS UNDER STATIC LINKAGE.           *
002200******************************************************************
002300 01  TRAIT-TABLE-AREA.
002400     05  TRAIT-TBL-LOADED-SW         PIC X(01) VALUE 'N'.
002500         88  TRAIT-TBL-LOADED        VALUE 'Y'.
002600     05  TRAIT-TBL-COUNT             PIC 9(02) COMP VALUE 15.
002700     05  TRAIT-ENTRY OCCURS 15 TIMES INDEXED BY TRAIT-IDX.
002800         10  TRAIT-ID                PIC X(08).
002900         10  TRAIT-CATEGORY          PIC 9(01).
003000             88  TRAIT-CAT-PRODUCTION    VALUE 1.
003100             88  TRAIT-CAT-HEALTH        VALUE 2.
003200             88  TRAIT-CAT-FERTILITY     VALUE 3.
003300             88  TRAIT-CAT-TYPE          VALUE 4.
003400             88  TRAIT-CAT-EFFICIENCY    VALUE 5.
003500             88  TRAIT-CAT-CALVING       VALUE 6.
003600         10  TRAIT-CAT-WEIGHT        PIC V999      COMP-3.
003700         10  TRAIT-HERITABILITY      PIC 9V9999    COMP-3.
003800         10  TRAIT-POP-MEAN          PIC S9(05)V9999 COMP-3.
003900         10  TRAIT-POP-STD           PIC S9(05)V9999 COMP-3.
004000         10  TRAIT-LOWBETTER-SW      PIC X(01).
004100             88  TRAIT-LOWER-IS-BETTER   VALUE 'Y'.
004200         10  TRAIT-SENTINEL          PIC S9(05)V99 COMP-3.
004300*    CATEGORY-LEVEL WEIGHTS (U2) -- INDEXED 1 THRU 6, MATCHING
004400*    TRAIT-CATEGORY ABOVE.  PRODUCTION .30  HEALTH .20
004500*    FERTILITY .18  TYPE .12  EFFICIENCY .12  CALVING .08
004600     05  CATEGORY-WEIGHT-TBL.
004700         10  CATEGORY-WEIGHT         PIC V999 COMP-3 OCCURS 6 TIMES
004800                                     INDEXED BY CAT-IDX.
